000100*================================================================
000200* APPMSTR.CPY
000300* CREDIT APPLICATION MASTER RECORD - COOPCREDIT SAVINGS AND
000400* CREDIT COOPERATIVE.  ONE ENTRY PER CREDIT APPLICATION SUBMITTED
000500* BY AN AFFILIATE.  SHARED BY THE APPLICATION-IN TRANSACTION FILE
000600* AND THE APPLICATION-MASTER FILE.
000700*----------------------------------------------------------------
000800* 1990-01-16 RCH  TKT-CC-0002  ORIGINAL CREATION - LAID OUT FOR
000900*                              THE NEW COOPAR20 LOAD PROGRAM.
001000*                              CARRIES APP-STATUS AND
001050*                              APP-DECISION-REASON FROM DAY ONE
001070*                              SO COOPAR30 CAN POST THE
001080*                              EVALUATION RESULT ON THE MASTER.
001100* 1992-09-25 LMP  TKT-CC-0028  ADDED APP-APPLICATION-DATE-R
001200*                              REDEFINES (SAME PATTERN AS
001250*                              AFF-AFFILIATION-DATE-R).
001300* 1996-03-11 RCH  TKT-CC-0055  ADDED MAINTENANCE AUDIT TRAILER
001400*                              (LAST-MAINT-DATE/RUN-ID) AS DONE
001500*                              ON THE OTHER COOPCREDIT MASTERS.
001600* 1998-11-30 JAQ  TKT-CC-0069  Y2K REVIEW - APP-APPLICATION-DATE
001700*                              AND APP-LAST-MAINT-DATE CONFIRMED
001750*                              FULL CCYYMMDD, NO 2-DIGIT YEARS.
001800*================================================================
001900 01  APPLICATION-MASTER-RECORD.
002000     05  APP-ID                        PIC 9(06).
002100     05  APP-AFFILIATE-ID              PIC 9(06).
002200     05  APP-REQUESTED-AMOUNT          PIC S9(11)V99.
002300     05  APP-TERM-MONTHS               PIC 9(03).
002400     05  APP-INTEREST-RATE             PIC S9(03)V99.
002500     05  APP-APPLICATION-DATE          PIC 9(08).
002600     05  APP-APPLICATION-DATE-R REDEFINES APP-APPLICATION-DATE.
002700         10  APP-APPL-CCYY             PIC 9(04).
002800         10  APP-APPL-MM               PIC 9(02).
002900         10  APP-APPL-DD               PIC 9(02).
003000     05  APP-STATUS                    PIC X(01).
003100         88  APP-STATUS-PENDING            VALUE 'P'.
003200         88  APP-STATUS-APPROVED           VALUE 'A'.
003300         88  APP-STATUS-REJECTED           VALUE 'R'.
003400     05  APP-DECISION-REASON          PIC X(70).
003500     05  APP-LAST-MAINT-DATE          PIC 9(08).
003600     05  APP-LAST-MAINT-RUN-ID        PIC X(08).
003700     05  FILLER                       PIC X(14).
