000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COOPAR20.
000300 AUTHOR.        R C HENAO.
000400 INSTALLATION.  COOPCREDIT SAVINGS AND CREDIT COOPERATIVE -
000500                DATA CENTER.
000600 DATE-WRITTEN.  01/16/1990.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL COOPERATIVE USE ONLY.
000900*================================================================
001000* COOPAR20 - CREDIT APPLICATION REGISTRATION
001100*
001200* READS THE APPLICATION-IN TRANSACTION FILE (NEW CREDIT
001300* APPLICATIONS) AND BUILDS THE APPLICATION-MASTER FILE WITH
001400* STATUS 'P' (PENDING).  THE AFFILIATE MASTER IS LOADED ENTIRELY
001500* INTO WS-TABLA-AFILIADOS SO EACH APPLICATION CAN BE MATCHED TO
001600* ITS AFFILIATE BY APP-AFFILIATE-ID WITHOUT RE-READING THE
001700* AFFILIATE-MASTER FILE FOR EVERY TRANSACTION.
001800*
001900* AN APPLICATION IS ACCEPTED ONLY WHEN: THE AFFILIATE EXISTS AND
002000* IS ACTIVE WITH AT LEAST SIX MONTHS' SENIORITY; THE REQUESTED
002100* AMOUNT, TERM AND INTEREST RATE ARE WITHIN RANGE; THE COMPUTED
002200* MONTHLY PAYMENT DOES NOT PUSH THE PAYMENT-TO-INCOME RATIO PAST
002300* 40%; AND THE REQUESTED AMOUNT DOES NOT EXCEED TEN TIMES THE
002400* AFFILIATE'S MONTHLY SALARY.  REJECTS ARE LISTED ON SYSOUT.
002410*
002420* EVERY APPLICATION ACCEPTED HERE IS WRITTEN WITH STATUS 'P' -
002430* THIS PROGRAM NEVER APPROVES OR REJECTS A LOAN ITSELF.  THAT
002440* CREDIT DECISION, INCLUDING THE BUREAU SCORE CHECK ADDED IN
002450* 1996, IS COOPAR30'S JOB.  COOPAR20 ONLY DECIDES WHETHER THE
002460* APPLICATION IS WELL-FORMED AND THE AFFILIATE IS ELIGIBLE TO
002470* APPLY AT ALL - KEEPING REGISTRATION AND EVALUATION IN SEPARATE
002480* RUNS LETS OPERATIONS RERUN ONE WITHOUT TOUCHING THE OTHER.
002500*----------------------------------------------------------------
002600* CHANGE LOG
002700*----------------------------------------------------------------
002800* 1990-01-16 RCH  TKT-CC-0002  ORIGINAL CREATION - LOAD OF THE
002900*                              APPLICATION MASTER FROM THE INTAKE
003000*                              TAPE FEED.
003100* 1990-04-11 RCH  TKT-CC-0009  ADDED THE AFFILIATE LOOKUP TABLE -
003200*                              APPLICATIONS USED TO BE ACCEPTED
003300*                              WITHOUT CHECKING THE AFFILIATE AT
003400*                              ALL.
003500* 1992-10-02 LMP  TKT-CC-0029  ADDED THE SIX-MONTH SENIORITY TEST
003600*                              AND THE PAYMENT-TO-INCOME RATIO
003700*                              CEILING PER THE REVISED LENDING
003800*                              POLICY.
003900* 1995-06-21 RCH  TKT-CC-0051  ADDED THE 10X-SALARY AMOUNT
004000*                              CEILING - BOARD POLICY MEMO
004100*                              1995-04.
004200* 1998-11-30 JAQ  TKT-CC-0069  Y2K REVIEW - CONFIRMED ALL DATE
004300*                              FIELDS ARE FULL CCYYMMDD.
004400* 2003-03-17 MGV  TKT-CC-0098  AMORTIZATION FACTOR RECOMPUTED
004500*                              WITH THE MONTHLY RATE ROUNDED TO
004600*                              SIX DECIMALS AT EACH DIVISION, AS
004700*                              REQUIRED BY INTERNAL AUDIT AFTER A
004800*                              ROUNDING DISCREPANCY WAS FOUND.
004900*================================================================
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005150*    C01 IS CARRIED HERE OUT OF HABIT, NOT NEED - COOPAR20 PRINTS
005160*    NOTHING TO A FORMS PRINTER, BUT EVERY PROGRAM IN THE SHOP
005170*    CARRIES THE SAME SPECIAL-NAMES PARAGRAPH SO THE SOURCE LOOKS
005180*    THE SAME FROM PROGRAM TO PROGRAM.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005450*    THREE FILES: THE NEW-APPLICATION INTAKE, THE AFFILIATE MASTER
005460*    (READ ONLY, FOR THE ELIGIBILITY LOOKUP) AND THE APPLICATION
005470*    MASTER BEING BUILT.  ALL THREE ARE LINE SEQUENTIAL, THE SAME
005480*    AS EVERY OTHER FILE IN THE COOPCREDIT BATCH SUITE.
005500 FILE-CONTROL.
005600     SELECT APPLICATION-IN ASSIGN TO APPIN
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT AFFILIATE-MASTER ASSIGN TO AFFMSTR
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT APPLICATION-MASTER ASSIGN TO APPMSTR
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200 DATA DIVISION.
006300 FILE SECTION.
006310*              APPLICATION-IN AND APPLICATION-MASTER SHARE THE
006320*              APPMSTR LAYOUT, SAME AS COOPAR10'S AFFILIATE
006330*              FILES - THE INTAKE TAPE IS BUILT TO THE MASTER
006340*              LAYOUT BY THE BRANCH LOAN-OFFICER WORKSTATIONS.
006400 FD  APPLICATION-IN.
006500 01  APPLICATION-IN-RECORD.
006600     COPY APPMSTR REPLACING APPLICATION-MASTER-RECORD
006700                         BY APPLICATION-IN-RECORD.
006800 FD  AFFILIATE-MASTER.
006900     COPY AFFMSTR.
007000 FD  APPLICATION-MASTER.
007100     COPY APPMSTR.
007200 WORKING-STORAGE SECTION.
007300     COPY COOPDTE.
007320*              LOOSE CONTROL FLAGS STAY 77-LEVEL, THE SHOP'S OLD
007340*              HABIT FOR ANYTHING THAT IS NOT PART OF A RECORD
007360*              OR A TABLE.
007400 77  WS-EOF-APPLICATION-IN         PIC X(01)  VALUE 'N'.
007600     88  EOF-APPLICATION-IN            VALUE 'Y'.
007700 77  WS-EOF-AFFILIATE-MASTER       PIC X(01)  VALUE 'N'.
007800     88  EOF-AFFILIATE-MASTER          VALUE 'Y'.
007900 77  WS-SOLICITUD-VALIDA-SW        PIC X(01)  VALUE 'Y'.
008000     88  SOLICITUD-VALIDA              VALUE 'Y'.
008100     88  SOLICITUD-INVALIDA            VALUE 'N'.
008200 77  WS-AFILIADO-ENCONTRADO-SW      PIC X(01) VALUE 'N'.
008300     88  AFILIADO-ENCONTRADO           VALUE 'Y'.
008350 77  WS-RUN-ID                     PIC X(08)  VALUE 'COOPAR20'.
008420*              RUN TOTALS FOR THE END-OF-JOB SUMMARY LINE -
008440*              ACCEPTED PLUS REJECTED MUST ALWAYS FOOT BACK TO
008460*              SOLICITUDES-LEIDAS, THE COUNT OF RECORDS READ.
008500 01  WS-COUNTERS.
008600     05  WS-SOLICITUDES-LEIDAS         PIC 9(06)  COMP.
008700     05  WS-SOLICITUDES-ACEPTADAS      PIC 9(06)  COMP.
008800     05  WS-SOLICITUDES-RECHAZADAS     PIC 9(06)  COMP.
008900     05  FILLER                        PIC X(05).
009000 01  WS-RECHAZO-MOTIVO                 PIC X(45)  VALUE SPACES.
009050*              WS-RECHAZO-MOTIVO IS SET BY WHICHEVER VALIDATION
009060*              FAILS FIRST IN 300-VALIDAR-SOLICITUD AND MOVED
009070*              STRAIGHT TO D-REC-MOTIVO ON THE SYSOUT TRACE.
009110*              WS-TABLA-AFILIADOS HOLDS THE WHOLE AFFILIATE
009120*              MASTER IN MEMORY FOR THE DURATION OF THE RUN - A
009130*              LINEAR TABLE LOOKUP INSTEAD OF RE-READING THE
009140*              AFFILIATE FILE FOR EVERY APPLICATION.  9999 IS THE
009150*              SAME CEILING AS COOPAR10'S DUPLICATE TABLE.
009200 01  WS-TABLA-AFILIADOS-CTL.
009300     05  WS-TABLA-CNT                  PIC 9(05)  COMP VALUE ZERO.
009400     05  WS-TABLA-IDX                  PIC 9(05)  COMP VALUE ZERO.
009500     05  FILLER                        PIC X(05).
009600 01  WS-TABLA-AFILIADOS OCCURS 1 TO 9999 TIMES
009700                        DEPENDING ON WS-TABLA-CNT
009800                        INDEXED BY IDX-AFIL.
009900     05  TA-ID                         PIC 9(06).
010000     05  TA-SALARIO                    PIC S9(09)V99.
010100     05  TA-FECHA-AFILIACION           PIC 9(08).
010120*              TA-AFIL-CCYY/MM ARE CARRIED SEPARATELY, NOT AS A
010130*              REDEFINES OF TA-FECHA-AFILIACION, SINCE THEY ARE
010140*              MOVED FROM AFF-AFFIL-CCYY/MM AT LOAD TIME RATHER
010145*              THAN SLICED OUT OF THE PACKED DATE LATER.
010150     05  TA-AFIL-CCYY                  PIC 9(04).
010160     05  TA-AFIL-MM                    PIC 9(02).
010200     05  TA-ESTADO                     PIC X(01).
010300     05  FILLER                        PIC X(05).
010310*              WS-AMORTIZACION IS THE SCRATCH PAD FOR
010320*              320-CALCULAR-CUOTA-MENSUAL.  THE MONTHLY RATE AND
010330*              COMPOUND FACTOR ARE CARRIED TO SIX DECIMALS PER
010340*              TKT-CC-0098 SO THE LEVEL-PAYMENT FORMULA DOES NOT
010350*              DRIFT ON LONG TERMS.
010400 01  WS-AMORTIZACION.
010500     05  WS-MONTO-SOLICITADO           PIC S9(11)V99.
010600     05  WS-TASA-DIV100                PIC S9(01)V9(06).
010700     05  WS-TASA-MENSUAL                PIC S9(01)V9(06).
010800     05  WS-FACTOR-COMPUESTO           PIC S9(13)V9(06).
010900     05  WS-CUOTA-MENSUAL              PIC S9(09)V99.
011000     05  WS-RAZON-PAGO-INGRESO         PIC 9(01)V9(04).
011100     05  WS-TOPE-MONTO                 PIC S9(11)V99.
011200     05  FILLER                        PIC X(08).
011300 01  WS-ENCABEZADO-RECHAZOS.
011310*              REJECTS ARE A SYSOUT TRACE FOR THE OPERATOR, NOT A
011320*              PRINTED REPORT - THERE IS NO REPORT WRITER AND NO
011330*              PRINTER FILE IN THIS PROGRAM.
011400     05  FILLER                        PIC X(24)
011500                      VALUE 'SOLICITUDES RECHAZADAS:'.
011600     05  FILLER                        PIC X(16)  VALUE SPACES.
011700 01  WS-DETALLE-RECHAZO.
011800     05  D-REC-APP-ID                  PIC Z(5)9.
011900     05  FILLER                        PIC X(02)  VALUE SPACES.
012000     05  D-REC-MOTIVO                  PIC X(45).
012100     05  FILLER                        PIC X(05)  VALUE SPACES.
012200 PROCEDURE DIVISION.
012210*================================================================
012220* PROCEDURE DIVISION
012230*
012240* THE AFFILIATE MASTER IS LOADED ENTIRELY INTO WS-TABLA-AFILIADOS
012250* BEFORE THE FIRST APPLICATION IS EVEN READ - WITH BOTH FILES
012260* SORTED BY ID THIS COULD HAVE BEEN A MATCH/MERGE, BUT THE
012270* AFFILIATE FILE IS SMALL ENOUGH TO TABLE AND A TABLE LOOKUP IS
012280* FAR SIMPLER TO MAINTAIN THAN A MATCH/MERGE WOULD HAVE BEEN.
012290* EVERYTHING AFTER THAT IS THE SAME READ-VALIDATE-DISPOSE LOOP
012300* COOPAR10 USES.
012310*================================================================
012320 000-CONTROL-PRINCIPAL.
012330*    TOP OF THE RUN.  BUILDS THE AFFILIATE TABLE, THEN DRIVES THE
012340*    APPLICATION LOOP UNTIL THE INTAKE FILE IS EXHAUSTED.
012350     PERFORM 100-INICIO-PROCESO.
012360     PERFORM 200-PROCESAR-SOLICITUD
012370         THRU 200-PROCESAR-SOLICITUD-EXIT
012380         UNTIL EOF-APPLICATION-IN.
012390     PERFORM 900-FIN-PROCESO.
012400     STOP RUN.
012401
012411*----------------------------------------------------------------
012421* 100-INICIO-PROCESO OPENS ALL THREE FILES, LOADS THE AFFILIATE
012431* LOOKUP TABLE FROM AFFILIATE-MASTER (THEN CLOSES IT - IT IS NOT
012441* NEEDED AGAIN ONCE THE TABLE IS BUILT), AND PRIMES THE
012451* APPLICATION READ LOOP.  WS-RUN-DATE-MONTHS IS THE RUN DATE IN
012461* WHOLE MONTHS SINCE YEAR ZERO - 315-VALIDAR-ELEGIBILIDAD
012471* SUBTRACTS EACH AFFILIATE'S AFFILIATION-DATE-MONTHS FROM IT TO
012481* GET SENIORITY WITHOUT DOING CALENDAR ARITHMETIC ON DAYS.
012491*----------------------------------------------------------------
012501 100-INICIO-PROCESO.
012511     DISPLAY 'COOPAR20 - CREDIT APPLICATION REGISTRATION - START'.
012521     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
012531     COMPUTE WS-RUN-DATE-MONTHS =
012541             (WS-RUN-CCYY * 12) + WS-RUN-MM.
012551     OPEN INPUT APPLICATION-IN.
012561     OPEN INPUT AFFILIATE-MASTER.
012571     OPEN OUTPUT APPLICATION-MASTER.
012581     MOVE ZERO TO WS-SOLICITUDES-LEIDAS
012591                  WS-SOLICITUDES-ACEPTADAS
012601                  WS-SOLICITUDES-RECHAZADAS.
012611     PERFORM 150-CARGAR-TABLA-AFILIADOS
012621         UNTIL EOF-AFFILIATE-MASTER.
012631     CLOSE AFFILIATE-MASTER.
012641     DISPLAY WS-ENCABEZADO-RECHAZOS.
012651     PERFORM 160-LEER-SOLICITUD.
012652
012662*----------------------------------------------------------------
012672* 150-CARGAR-TABLA-AFILIADOS READS ONE AFFILIATE-MASTER RECORD
012682* AND APPENDS IT TO WS-TABLA-AFILIADOS.  ONLY THE FIELDS THIS
012692* PROGRAM ACTUALLY TESTS ARE CARRIED INTO THE TABLE (ID, SALARY,
012702* AFFILIATION DATE BROKEN OUT TO CCYY/MM, AND STATUS) - THE FULL
012712* AFFMSTR LAYOUT WOULD WASTE STORAGE FOR FIELDS NEVER LOOKED AT
012722* HERE.
012732*----------------------------------------------------------------
012742 150-CARGAR-TABLA-AFILIADOS.
012752     READ AFFILIATE-MASTER
012762         AT END
012772             MOVE 'Y' TO WS-EOF-AFFILIATE-MASTER
012782         NOT AT END
012792             ADD 1 TO WS-TABLA-CNT
012802             MOVE AFF-ID            TO TA-ID (WS-TABLA-CNT)
012812             MOVE AFF-SALARY        TO TA-SALARIO (WS-TABLA-CNT)
012822             MOVE AFF-AFFILIATION-DATE
012832                                    TO TA-FECHA-AFILIACION
012842                                       (WS-TABLA-CNT)
012852             MOVE AFF-AFFIL-CCYY    TO TA-AFIL-CCYY (WS-TABLA-CNT)
012862             MOVE AFF-AFFIL-MM      TO TA-AFIL-MM (WS-TABLA-CNT)
012872             MOVE AFF-STATUS        TO TA-ESTADO (WS-TABLA-CNT)
012882     END-READ.
012883
012893*----------------------------------------------------------------
012903* 160-LEER-SOLICITUD READS ONE APPLICATION-IN RECORD AND BUMPS
012913* THE READ COUNT ON A SUCCESSFUL READ ONLY, THE SAME PATTERN
012923* COOPAR10 USES FOR ITS INTAKE FILE.
012933*----------------------------------------------------------------
012943 160-LEER-SOLICITUD.
012953     READ APPLICATION-IN
012963         AT END
012973             MOVE 'Y' TO WS-EOF-APPLICATION-IN
012983         NOT AT END
012993             ADD 1 TO WS-SOLICITUDES-LEIDAS
013003     END-READ.
013004
013014*----------------------------------------------------------------
013024* 200-PROCESAR-SOLICITUD VALIDATES THE APPLICATION IN HAND, THEN
013034* EITHER WRITES IT TO THE MASTER AS PENDING OR LISTS IT AS A
013044* REJECT, THEN READS THE NEXT ONE - SAME SHAPE AS COOPAR10'S
013054* 200-PROCESAR-AFILIADO.
013064*----------------------------------------------------------------
013074 200-PROCESAR-SOLICITUD.
013084     PERFORM 300-VALIDAR-SOLICITUD.
013094     IF SOLICITUD-VALIDA
013104         PERFORM 340-ESCRIBIR-SOLICITUD
013114     ELSE
013124         PERFORM 230-RECHAZAR-SOLICITUD
013134     END-IF.
013144     PERFORM 160-LEER-SOLICITUD.
013154 200-PROCESAR-SOLICITUD-EXIT.
013164     EXIT.
013165
013175*----------------------------------------------------------------
013185* 230-RECHAZAR-SOLICITUD LISTS A REJECTED APPLICATION ON SYSOUT
013195* BY APP-ID, NOT BY AFFILIATE DOCUMENT - AN APPLICATION CAN BE
013205* REJECTED BEFORE THE AFFILIATE IS EVEN FOUND, SO THE AFFILIATE
013215* DOCUMENT MAY NOT BE AVAILABLE TO PRINT.
013225*----------------------------------------------------------------
013235 230-RECHAZAR-SOLICITUD.
013245     ADD 1 TO WS-SOLICITUDES-RECHAZADAS.
013255     MOVE APP-ID OF APPLICATION-IN-RECORD TO D-REC-APP-ID.
013265     MOVE WS-RECHAZO-MOTIVO               TO D-REC-MOTIVO.
013275     DISPLAY WS-DETALLE-RECHAZO.
013276
013286*----------------------------------------------------------------
013296* 300-VALIDAR-SOLICITUD RUNS THE FULL SET OF APPLICATION EDITS
013306* IN ORDER: AFFILIATE LOOKUP AND ELIGIBILITY FIRST (NOTHING ELSE
013316* CAN BE CHECKED WITHOUT A FOUND, ELIGIBLE AFFILIATE), THEN THE
013326* FIELD-LEVEL RANGE EDITS, THEN THE PAYMENT CALCULATION AND THE
013336* RATIO/CEILING TESTS LAST SINCE THEY DEPEND ON THE COMPUTED
013346* MONTHLY PAYMENT.  EACH TEST IS GUARDED BY SOLICITUD-VALIDA SO
013356* WS-RECHAZO-MOTIVO ALWAYS KEEPS THE FIRST REASON FOUND.
013366*----------------------------------------------------------------
013376 300-VALIDAR-SOLICITUD.
013386     MOVE 'Y' TO WS-SOLICITUD-VALIDA-SW.
013396     MOVE 'N' TO WS-AFILIADO-ENCONTRADO-SW.
013406     MOVE SPACES TO WS-RECHAZO-MOTIVO.
013416     PERFORM 310-BUSCAR-AFILIADO.
013426     IF NOT AFILIADO-ENCONTRADO
013436         MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
013446         MOVE 'AFFILIATE NOT FOUND' TO WS-RECHAZO-MOTIVO
013456     END-IF.
013466     IF SOLICITUD-VALIDA
013476         PERFORM 315-VALIDAR-ELEGIBILIDAD
013486     END-IF.
013488*    A ZERO OR NEGATIVE REQUESTED AMOUNT HAS NO BUSINESS MEANING
013489*    AND WOULD PRODUCE A ZERO OR NEGATIVE MONTHLY PAYMENT BELOW.
013496     IF SOLICITUD-VALIDA
013506       AND (APP-REQUESTED-AMOUNT OF APPLICATION-IN-RECORD
013516            NOT > ZERO)
013526         MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
013536         MOVE 'REQUESTED AMOUNT MUST BE GREATER THAN ZERO'
013546           TO WS-RECHAZO-MOTIVO
013556     END-IF.
013564*    360 MONTHS (30 YEARS) HAS BEEN THE BOARD'S TERM CEILING
013565*    SINCE THE COOPERATIVE FIRST OFFERED MORTGAGE-STYLE LOANS.
013566     IF SOLICITUD-VALIDA
013576       AND (APP-TERM-MONTHS OF APPLICATION-IN-RECORD < 1
013586        OR  APP-TERM-MONTHS OF APPLICATION-IN-RECORD > 360)
013596         MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
013606         MOVE 'TERM MUST BE BETWEEN 1 AND 360 MONTHS'
013616           TO WS-RECHAZO-MOTIVO
013626     END-IF.
013630*    THE RATE IS ALWAYS A WHOLE-NUMBER-PLUS-DECIMALS ANNUAL
013631*    PERCENTAGE, NEVER A FRACTION - A NEGATIVE OR OVER-100 RATE
013632*    CAN ONLY BE A KEYING ERROR ON THE INTAKE TAPE.
013636     IF SOLICITUD-VALIDA
013646       AND (APP-INTEREST-RATE OF APPLICATION-IN-RECORD < ZERO
013656        OR  APP-INTEREST-RATE OF APPLICATION-IN-RECORD > 100)
013666         MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
013676         MOVE 'INTEREST RATE MUST BE BETWEEN 0 AND 100 PERCENT'
013686           TO WS-RECHAZO-MOTIVO
013696     END-IF.
013706     IF SOLICITUD-VALIDA
013716         PERFORM 320-CALCULAR-CUOTA-MENSUAL
013726         PERFORM 330-VALIDAR-RAZON-Y-TOPE
013736     END-IF.
013737
013747*----------------------------------------------------------------
013757* 310-BUSCAR-AFILIADO SCANS THE AFFILIATE TABLE FOR A MATCHING
013767* APP-AFFILIATE-ID.  THE TABLE IS NOT KEPT IN ID ORDER, SO THE
013777* SCAN IS LINEAR, NOT BINARY - THE TABLE HAS NEVER BEEN LARGE
013787* ENOUGH TO JUSTIFY SORTING IT FIRST.
013797*----------------------------------------------------------------
013807 310-BUSCAR-AFILIADO.
013817     SET IDX-AFIL TO 1.
013827     PERFORM 312-COMPARAR-AFILIADO
013837         VARYING WS-TABLA-IDX FROM 1 BY 1
013847         UNTIL WS-TABLA-IDX > WS-TABLA-CNT
013857            OR AFILIADO-ENCONTRADO.
013858
013868*----------------------------------------------------------------
013878* 312-COMPARAR-AFILIADO TESTS ONE TABLE ENTRY.  IDX-AFIL IS SET
013888* TO THE MATCHING SUBSCRIPT SO 315-VALIDAR-ELEGIBILIDAD AND
013898* 330-VALIDAR-RAZON-Y-TOPE CAN ADDRESS THE RIGHT AFFILIATE
013908* WITHOUT SEARCHING AGAIN.
013918*----------------------------------------------------------------
013928 312-COMPARAR-AFILIADO.
013938     IF TA-ID (WS-TABLA-IDX) =
013948        APP-AFFILIATE-ID OF APPLICATION-IN-RECORD
013958         MOVE 'Y' TO WS-AFILIADO-ENCONTRADO-SW
013968         SET IDX-AFIL TO WS-TABLA-IDX
013978     END-IF.
013979
013989*----------------------------------------------------------------
013999* 315-VALIDAR-ELEGIBILIDAD CHECKS THE AFFILIATE IS ACTIVE AND HAS
014009* AT LEAST SIX MONTHS' SENIORITY.  BOTH FAILURES SHARE THE SAME
014019* REJECT TEXT - THE LENDING POLICY MEMO TREATS THEM AS ONE RULE
014029* ("DOES NOT MEET ELIGIBILITY REQUIREMENTS"), NOT TWO, SO THE
014039* REJECT LISTING HAS NEVER NEEDED TO TELL THEM APART.
014049*----------------------------------------------------------------
014059 315-VALIDAR-ELEGIBILIDAD.
014069     IF TA-ESTADO (IDX-AFIL) NOT = 'A'
014079         MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
014089         MOVE 'AFFILIATE DOES NOT MEET ELIGIBILITY REQUIREMENTS'
014099           TO WS-RECHAZO-MOTIVO
014109     END-IF.
014119     IF SOLICITUD-VALIDA
014129         COMPUTE WS-AFFIL-DATE-MONTHS =
014139             (TA-AFIL-CCYY (IDX-AFIL) * 12)
014149                 + TA-AFIL-MM (IDX-AFIL)
014159         COMPUTE WS-SENIORITY-MONTHS =
014169             WS-RUN-DATE-MONTHS - WS-AFFIL-DATE-MONTHS
014179         IF WS-SENIORITY-MONTHS < 6
014189             MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
014199             MOVE
014209             'AFFILIATE DOES NOT MEET ELIGIBILITY REQUIREMENTS'
014219               TO WS-RECHAZO-MOTIVO
014229         END-IF
014239     END-IF.
014240
014250*----------------------------------------------------------------
014260* 320-CALCULAR-CUOTA-MENSUAL COMPUTES THE LEVEL MONTHLY PAYMENT.
014270* A ZERO INTEREST RATE IS HANDLED AS A SEPARATE CASE (SIMPLE
014280* AMOUNT OVER TERM) BECAUSE THE STANDARD AMORTIZATION FORMULA
014290* DIVIDES BY THE MONTHLY RATE AND WOULD ABEND ON A ZERO-RATE
014300* APPLICATION.  TKT-CC-0098 ADDED THE ROUNDED MONTHLY RATE AND
014310* COMPOUND FACTOR STEPS AFTER INTERNAL AUDIT FOUND THE OLD
014320* SINGLE-COMPUTE FORMULA DRIFTED A FEW CENTS ON LONG TERMS.
014330*----------------------------------------------------------------
014340 320-CALCULAR-CUOTA-MENSUAL.
014350     MOVE APP-REQUESTED-AMOUNT OF APPLICATION-IN-RECORD
014360       TO WS-MONTO-SOLICITADO.
014365*    A ZERO-RATE LOAN IS SPLIT EVENLY OVER THE TERM - THE STANDARD
014366*    FORMULA BELOW WOULD DIVIDE BY A ZERO MONTHLY RATE.
014370     IF APP-INTEREST-RATE OF APPLICATION-IN-RECORD = ZERO
014380         COMPUTE WS-CUOTA-MENSUAL ROUNDED =
014390             WS-MONTO-SOLICITADO /
014400             APP-TERM-MONTHS OF APPLICATION-IN-RECORD
014410     ELSE
014415*        ANNUAL RATE TO A MONTHLY FRACTIONAL RATE, SIX DECIMALS.
014420         COMPUTE WS-TASA-DIV100 ROUNDED =
014430             APP-INTEREST-RATE OF APPLICATION-IN-RECORD / 100
014440         COMPUTE WS-TASA-MENSUAL ROUNDED =
014450             WS-TASA-DIV100 / 12
014455*        COMPOUND GROWTH FACTOR OVER THE FULL TERM.
014460         COMPUTE WS-FACTOR-COMPUESTO ROUNDED =
014470             (1 + WS-TASA-MENSUAL) **
014480             APP-TERM-MONTHS OF APPLICATION-IN-RECORD
014485*        STANDARD LEVEL-PAYMENT AMORTIZATION FORMULA.
014490         COMPUTE WS-CUOTA-MENSUAL ROUNDED =
014500             (WS-MONTO-SOLICITADO * WS-TASA-MENSUAL *
014510              WS-FACTOR-COMPUESTO) /
014520             (WS-FACTOR-COMPUESTO - 1)
014530     END-IF.
014531
014541*----------------------------------------------------------------
014551* 330-VALIDAR-RAZON-Y-TOPE APPLIES THE TWO AMOUNT-SIDE CEILINGS:
014561* THE MONTHLY PAYMENT MAY NOT EXCEED 40% OF THE AFFILIATE'S
014571* SALARY, AND THE REQUESTED AMOUNT MAY NOT EXCEED TEN TIMES THE
014581* SALARY (BOARD POLICY MEMO 1995-04, ADDED AFTER A HANDFUL OF
014591* OVERSIZED LOANS WERE APPROVED ON LONG TERMS THAT KEPT THE
014601* MONTHLY PAYMENT LOW).
014611*----------------------------------------------------------------
014621 330-VALIDAR-RAZON-Y-TOPE.
014631     COMPUTE WS-RAZON-PAGO-INGRESO ROUNDED =
014641         WS-CUOTA-MENSUAL / TA-SALARIO (IDX-AFIL).
014651     COMPUTE WS-TOPE-MONTO = TA-SALARIO (IDX-AFIL) * 10.
014661     IF WS-RAZON-PAGO-INGRESO > .4000
014671         MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
014681         MOVE 'PAYMENT-TO-INCOME RATIO EXCEEDS MAXIMUM (40%)'
014691           TO WS-RECHAZO-MOTIVO
014701     END-IF.
014711     IF SOLICITUD-VALIDA
014721       AND WS-MONTO-SOLICITADO > WS-TOPE-MONTO
014731         MOVE 'N' TO WS-SOLICITUD-VALIDA-SW
014741         MOVE
014751          'REQUESTED AMOUNT EXCEEDS MAXIMUM ALLOWED (10X SALARY)'
014761           TO WS-RECHAZO-MOTIVO
014771     END-IF.
014772
014782*----------------------------------------------------------------
014792* 340-ESCRIBIR-SOLICITUD WRITES THE APPLICATION TO THE MASTER AS
014802* PENDING ('P') - COOPAR20 NEVER APPROVES OR REJECTS AN
014812* APPLICATION ITSELF.  THE CREDIT DECISION, AND THE REASON TEXT
014822* THAT GOES WITH IT, IS COOPAR30'S JOB; APP-DECISION-REASON IS
014832* LEFT BLANK HERE ON PURPOSE.
014842*----------------------------------------------------------------
014852 340-ESCRIBIR-SOLICITUD.
014855*    A STRAIGHT GROUP MOVE COPIES EVERY APPLICATION FIELD ACROSS
014856*    SINCE THE IN AND MASTER LAYOUTS ARE IDENTICAL; ONLY
014857*    APP-STATUS AND APP-DECISION-REASON THEN NEED OVERRIDING.
014862     MOVE APPLICATION-IN-RECORD TO APPLICATION-MASTER-RECORD.
014872     MOVE 'P' TO APP-STATUS OF APPLICATION-MASTER-RECORD.
014882     MOVE SPACES TO APP-DECISION-REASON
014892                    OF APPLICATION-MASTER-RECORD.
014902     MOVE WS-RUN-DATE TO APP-LAST-MAINT-DATE
014912                                  OF APPLICATION-MASTER-RECORD.
014922     MOVE WS-RUN-ID   TO APP-LAST-MAINT-RUN-ID
014932                                  OF APPLICATION-MASTER-RECORD.
014942     WRITE APPLICATION-MASTER.
014952     ADD 1 TO WS-SOLICITUDES-ACEPTADAS.
014953
014963*----------------------------------------------------------------
014973* 900-FIN-PROCESO CLOSES THE REMAINING TWO FILES AND DISPLAYS THE
014983* RUN TOTALS FOR THE OPERATOR'S RUN SHEET.
014993*----------------------------------------------------------------
015003 900-FIN-PROCESO.
015013     CLOSE APPLICATION-IN.
015023     CLOSE APPLICATION-MASTER.
015033     DISPLAY 'COOPAR20 - RUN TOTALS'.
015043     DISPLAY '  APPLICATIONS READ     : ' WS-SOLICITUDES-LEIDAS.
015053     DISPLAY '  APPLICATIONS ACCEPTED : '
015063             WS-SOLICITUDES-ACEPTADAS.
015073     DISPLAY '  APPLICATIONS REJECTED : '
015083             WS-SOLICITUDES-RECHAZADAS.
015093     DISPLAY 'COOPAR20 - CREDIT APPLICATION REGISTRATION - END'.
