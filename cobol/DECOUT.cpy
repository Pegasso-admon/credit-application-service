000100*================================================================
000200* DECOUT.CPY
000300* DECISION OUTPUT RECORD - ONE ENTRY PER CREDIT APPLICATION
000400* EVALUATED BY COOPAR30.  READ BY COOPAR40 TO BUILD THE
000500* EVALUATION REPORT.
000600*----------------------------------------------------------------
000700* 1990-02-05 RCH  TKT-CC-0003  ORIGINAL CREATION - ONE LINE PER
000800*                              APPLICATION CARRYING APP-ID,
000900*                              AFFILIATE DOCUMENT, STATUS, MONTHLY
001000*                              PAYMENT, PAYMENT RATIO AND REASON.
001100*                              NO BUREAU SCORE YET.
001200* 1996-08-14 RCH  TKT-CC-0058  ADDED DEC-SCORE AND DEC-RISK-LEVEL
001300*                              FOR THE NEW BUREAU INTERFACE
001400*                              AGREEMENT.
001500* 2024-02-21 MGV  TKT-CC-0120  ADDED DEC-PAYMENT-RATIO-R
001600*                              REDEFINES EXPOSING THE RATIO AS A
001700*                              WHOLE-PERCENT FIELD FOR THE
001800*                              REPORT'S "PAYMENT RATIO: P%" TEXT.
001900*================================================================
002000 01  DECISION-OUTPUT-RECORD.
002100     05  DEC-APP-ID                    PIC 9(06).
002200     05  DEC-AFFILIATE-DOC             PIC X(20).
002300     05  DEC-STATUS                    PIC X(01).
002400         88  DEC-STATUS-APPROVED           VALUE 'A'.
002500         88  DEC-STATUS-REJECTED           VALUE 'R'.
002600     05  DEC-SCORE                     PIC 9(03).
002700     05  DEC-RISK-LEVEL                PIC X(06).
002800     05  DEC-MONTHLY-PAYMENT           PIC S9(09)V99.
002900     05  DEC-PAYMENT-RATIO             PIC 9(01)V9(04).
003000     05  DEC-PAYMENT-RATIO-R REDEFINES DEC-PAYMENT-RATIO.
003100         10  DEC-RATIO-WHOLE           PIC 9(01).
003200         10  DEC-RATIO-DECIMALS        PIC 9(04).
003300     05  DEC-REASON                    PIC X(70).
003400     05  FILLER                        PIC X(15).
