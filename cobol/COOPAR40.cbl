000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COOPAR40.
000300 AUTHOR.        L M PINZON.
000400 INSTALLATION.  COOPCREDIT SAVINGS AND CREDIT COOPERATIVE -
000500                DATA CENTER.
000600 DATE-WRITTEN.  02/12/1990.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL COOPERATIVE USE ONLY.
000900*================================================================
001000* COOPAR40 - CREDIT APPLICATION EVALUATION REPORT
001100*
001200* MATCHES THE NEW APPLICATION-MASTER AGAINST DECISION-OUT BY
001300* APP-ID AND PRINTS THE CREDIT APPLICATION EVALUATION REPORT -
001400* ONE DETAIL LINE PER EVALUATED APPLICATION PLUS A FINAL TOTALS
001500* BLOCK.  BOTH FILES ARE WRITTEN BY COOPAR30 IN ASCENDING APP-ID
001600* ORDER, SO THIS PROGRAM MAKES A SINGLE FORWARD PASS - NO SORT
001700* STEP AND NO INDEXED LOOKUP ARE NEEDED.  APPLICATIONS THAT
001800* COOPAR30 LEFT IN ERROR (NO MATCHING DECISION RECORD) ARE
001900* SKIPPED FROM THE DETAIL LISTING BUT COUNTED SEPARATELY ON THE
002000* TOTALS BLOCK.
002050*
002060* THIS IS THE LAST STEP OF THE NIGHTLY CREDIT CYCLE - COOPAR10
002070* REGISTERS AFFILIATES, COOPAR20 REGISTERS APPLICATIONS,
002080* COOPAR30 DECIDES THEM, AND COOPAR40 REPORTS WHAT WAS DECIDED.
002090* IT WRITES NOTHING BACK TO ANY MASTER FILE.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* 1990-02-12 LMP  TKT-CC-0004  ORIGINAL CREATION - SIMPLE DUMP OF
002500*                              THE DECISION FILE, NO MATCH AGAINST
002600*                              THE APPLICATION MASTER.
002700* 1992-10-02 LMP  TKT-CC-0030  MATCHED AGAINST THE APPLICATION
002800*                              MASTER SO THE REPORT COULD CARRY
002900*                              REQUESTED AMOUNT AND TERM, NOT JUST
003000*                              THE DECISION FIELDS.
003100* 1998-11-30 JAQ  TKT-CC-0071  Y2K REVIEW - NO WINDOWED DATES ON
003200*                              THIS REPORT, NOTHING TO CHANGE.
003300* 2003-03-19 MGV  TKT-CC-0096  APPLICATIONS LEFT IN ERROR BY
003400*                              COOPAR30 NO LONGER STOP THE MATCH -
003500*                              THEY HAVE NO DECISION RECORD AND
003600*                              ARE NOW COUNTED ON THE TOTALS BLOCK
003700*                              INSTEAD OF ABENDING THE RUN.
003800* 2024-02-22 RCH  TKT-CC-0121  REBUILT THE TOTALS BLOCK TO MATCH
003900*                              THE REVISED CONTROL TOTALS ON
004000*                              COOPAR30 (READ/EVALUATED/APPROVED/
004100*                              REJECTED/ERROR, REQUESTED AND
004200*                              APPROVED AMOUNTS).
004300*================================================================
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004550* C01 IS TOP-OF-FORM, USED ONLY IF THIS REPORT IS EVER ROUTED
004560* TO A PHYSICAL PRINTER INSTEAD OF THE EVALRPT SYSOUT CLASS IT
004570* NORMALLY RUNS UNDER.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004750* ALL THREE FILES ARE LINE SEQUENTIAL - THE SAME CONVENTION AS
004760* EVERY OTHER PROGRAM IN THE COOPAR SUITE.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT APPLICATION-MASTER-OUT ASSIGN TO APPMOUT
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT DECISION-OUT ASSIGN TO DECOUT
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT EVALUATION-REPORT ASSIGN TO EVALRPT
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800* APPLICATION-MASTER-OUT IS COOPAR30'S OUTPUT - ALREADY CARRYING
005900* THE FINAL APPROVED/REJECTED STATUS.  THIS PROGRAM ONLY READS
006000* IT, NEVER WRITES BACK.
006100 FD  APPLICATION-MASTER-OUT.
006200     COPY APPMSTR.
006300* DECISION-OUT CARRIES THE SCORE, RISK LEVEL AND DECISION REASON
006400* THAT DO NOT LIVE ON THE APPLICATION MASTER ITSELF.
006500 FD  DECISION-OUT.
006600     COPY DECOUT.
006700* A PLAIN PRINT FILE, NOT A REPORT WRITER REPORT - 148 BYTES WIDE
006800* TO MATCH THE SHOP'S STANDARD WIDE CARRIAGE FORM.
006900 FD  EVALUATION-REPORT.
007000 01  EVALUATION-REPORT-LINE          PIC X(148).
007100 WORKING-STORAGE SECTION.
007200     COPY COOPDTE.
007300*              LOOSE CONTROL FLAGS STAY 77-LEVEL, THE SHOP'S OLD
007400*              HABIT FOR ANYTHING THAT IS NOT PART OF A RECORD
007500*              OR A TABLE.
007600 77  WS-EOF-APPLICATION-MASTER     PIC X(01)  VALUE 'N'.
007700     88  EOF-APPLICATION-MASTER       VALUE 'Y'.
007800 77  WS-EOF-DECISION-OUT           PIC X(01)  VALUE 'N'.
007900     88  EOF-DECISION-OUT             VALUE 'Y'.
008000 77  WS-RUN-ID                     PIC X(08)  VALUE 'COOPAR40'.
008100* MIRRORS COOPAR30'S OWN FIVE RUN COUNTERS SO THE TOTALS BLOCK ON
008200* THE PRINTED REPORT CAN BE RECONCILED LINE FOR LINE AGAINST THE
008300* PRIOR STEP'S SYSOUT DISPLAY.
008400 01  WS-COUNTERS.
008500     05  WS-SOLICITUDES-LEIDAS         PIC 9(06)  COMP.
008600     05  WS-SOLICITUDES-EVALUADAS      PIC 9(06)  COMP.
008700     05  WS-SOLICITUDES-APROBADAS      PIC 9(06)  COMP.
008800     05  WS-SOLICITUDES-RECHAZADAS     PIC 9(06)  COMP.
008900     05  WS-SOLICITUDES-ERROR          PIC 9(06)  COMP.
009000     05  FILLER                        PIC X(05).
009100* DOLLAR TOTALS ACCUMULATED AS EACH DETAIL LINE IS PRINTED,
009200* WRITTEN OUT ON THE TOTALS BLOCK AT END OF REPORT.
009300 01  WS-MONTO-TOTALES.
009400     05  WS-MONTO-TOTAL-SOLICITADO     PIC S9(13)V99 VALUE ZERO.
009500     05  WS-MONTO-TOTAL-APROBADO       PIC S9(13)V99 VALUE ZERO.
009600     05  FILLER                        PIC X(08).
009700* PRINT LINE LAYOUTS BELOW ARE MOVE-TARGETS FOR WRITE ... FROM -
009800* THE SHOP'S USUAL WAY OF BUILDING A REPORT LINE WITHOUT A REPORT
009900* WRITER.  LIN-GUARDA IS THE DASHED RULE LINE BETWEEN SECTIONS.
010000 01  LIN-GUARDA.
010100     05  FILLER                        PIC X(148) VALUE ALL '-'.
010200* TITLE LINE CARRIES THE RUN DATE, MOVED IN PIECES IN
010300* 100-INICIO-PROCESO SINCE L-TIT-FECHA HAS NO REDEFINES OF ITS
010400* OWN - IT IS BUILT BYTE RANGE BY BYTE RANGE.
010500 01  LIN-TITULO.
010600     05  FILLER                       PIC X(08)  VALUE 'RUN DATE'.
010700     05  L-TIT-FECHA                   PIC X(10).
010800     05  FILLER                        PIC X(10)  VALUE SPACES.
010900     05  FILLER                        PIC X(48)
011000                 VALUE 'CREDIT APPLICATION EVALUATION REPORT'.
011100     05  FILLER                        PIC X(72)  VALUE SPACES.
011200* COLUMN HEADINGS - ONE FILLER PER COLUMN, LAID OUT TO LINE UP
011300* WITH LIN-DETALLE BELOW, FIELD BY FIELD.
011400 01  LIN-CABECERA.
011500     05  FILLER                        PIC X(06)  VALUE 'APP-ID'.
011600     05  FILLER                        PIC X(01)  VALUE SPACE.
011700     05  FILLER                  PIC X(20)  VALUE 'AFFILIATE DOC'.
011800     05  FILLER                        PIC X(02)  VALUE SPACES.
011900     05  FILLER                   PIC X(12)  VALUE 'REQ AMOUNT'.
012000     05  FILLER                        PIC X(01)  VALUE SPACE.
012100     05  FILLER                        PIC X(03)  VALUE 'TRM'.
012200     05  FILLER                        PIC X(01)  VALUE SPACE.
012300     05  FILLER                   PIC X(11)  VALUE 'MTHLY PYMT'.
012400     05  FILLER                        PIC X(01)  VALUE SPACE.
012500     05  FILLER                        PIC X(03)  VALUE 'SCR'.
012600     05  FILLER                        PIC X(01)  VALUE SPACE.
012700     05  FILLER                        PIC X(06)  VALUE 'RISK'.
012800     05  FILLER                        PIC X(01)  VALUE SPACE.
012900     05  FILLER                       PIC X(08)  VALUE 'DECISION'.
013000     05  FILLER                        PIC X(01)  VALUE SPACE.
013100     05  FILLER                        PIC X(70)  VALUE 'REASON'.
013200* ONE DETAIL LINE PER EVALUATED APPLICATION - APPLICATION FACTS
013300* FROM APPLICATION-MASTER-RECORD ON THE LEFT, DECISION FACTS FROM
013400* DECISION-OUT ON THE RIGHT.
013500 01  LIN-DETALLE.
013600     05  L-DET-APP-ID                  PIC Z(5)9.
013700     05  FILLER                        PIC X(01)  VALUE SPACE.
013800     05  L-DET-DOC                     PIC X(20).
013900     05  FILLER                        PIC X(02)  VALUE SPACES.
014000     05  L-DET-MONTO                   PIC Z(8)9.99.
014100     05  FILLER                        PIC X(01)  VALUE SPACE.
014200     05  L-DET-TERM                    PIC ZZ9.
014300     05  FILLER                        PIC X(01)  VALUE SPACE.
014400     05  L-DET-CUOTA                   PIC Z(7)9.99.
014500     05  FILLER                        PIC X(01)  VALUE SPACE.
014600     05  L-DET-SCORE                   PIC ZZ9.
014700     05  FILLER                        PIC X(01)  VALUE SPACE.
014800     05  L-DET-RISK                    PIC X(06).
014900     05  FILLER                        PIC X(01)  VALUE SPACE.
015000     05  L-DET-DECISION                PIC X(08).
015100     05  FILLER                        PIC X(01)  VALUE SPACE.
015200     05  L-DET-REASON                  PIC X(70).
015300* SECTION BANNER FOR THE TOTALS BLOCK AT THE BOTTOM OF THE REPORT.
015400 01  LIN-TOTALES-ROTULO.
015500     05  FILLER                        PIC X(24)  VALUE SPACES.
015600     05  FILLER                        PIC X(30)
015700                 VALUE 'EVALUATION REPORT - TOTALS'.
015800     05  FILLER                        PIC X(94)  VALUE SPACES.
015900* ONE GENERIC TOTAL LINE, REUSED SEVEN TIMES IN
016000* 900-IMPRIMIR-TOTALES WITH A DIFFERENT LABEL AND VALUE MOVED IN
016100* EACH TIME - L-TOT-CANTIDAD FOR COUNTS, L-TOT-MONTO FOR DOLLARS.
016200 01  LIN-TOTAL-DETALLE.
016300     05  FILLER                        PIC X(28)  VALUE SPACES.
016400     05  L-TOT-ROTULO                  PIC X(26).
016500     05  L-TOT-CANTIDAD                PIC Z(6)9.
016600     05  FILLER                        PIC X(02)  VALUE SPACES.
016700     05  L-TOT-MONTO                   PIC Z(11)9.99.
016800     05  FILLER                        PIC X(70)  VALUE SPACES.
016900 PROCEDURE DIVISION.
017000*================================================================
017100* MAIN LINE - A STRAIGHT MATCH OF TWO FILES ALREADY IN THE SAME
017200* APP-ID SEQUENCE, COOPAR30'S APPLICATION-MASTER-OUT AND ITS
017300* DECISION-OUT.  NO SORT STEP IS NEEDED BECAUSE COOPAR30 WRITES
017400* BOTH FILES IN THE SAME ORDER IT READS ITS OWN INPUT.
017500*================================================================
017600 000-CONTROL-PRINCIPAL.
017700     PERFORM 100-INICIO-PROCESO.
017800     PERFORM 200-EMPAREJAR-REGISTROS
017900         THRU 200-EMPAREJAR-REGISTROS-EXIT
018000         UNTIL EOF-APPLICATION-MASTER.
018100     PERFORM 900-IMPRIMIR-TOTALES.
018200     PERFORM 950-FIN-PROCESO.
018300     STOP RUN.
018400
018500* OPEN THE FILES, ZERO THE COUNTERS, BUILD THE RUN-DATE TITLE
018600* LINE AND PRINT THE REPORT HEADING, THEN PRIME BOTH READ-AHEAD
018700* LOOPS BEFORE THE MAIN MATCH LOOP EVER EXECUTES.
018800 100-INICIO-PROCESO.
018900     DISPLAY 'COOPAR40 - CREDIT APPLICATION EVALUATION REPORT'.
019000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019100     OPEN INPUT APPLICATION-MASTER-OUT.
019200     OPEN INPUT DECISION-OUT.
019300     OPEN OUTPUT EVALUATION-REPORT.
019400     MOVE ZERO TO WS-SOLICITUDES-LEIDAS
019500                  WS-SOLICITUDES-EVALUADAS
019600                  WS-SOLICITUDES-APROBADAS
019700                  WS-SOLICITUDES-RECHAZADAS
019800                  WS-SOLICITUDES-ERROR
019900                  WS-MONTO-TOTAL-SOLICITADO
020000                  WS-MONTO-TOTAL-APROBADO.
020100     MOVE WS-RUN-DD    TO L-TIT-FECHA (1:2).
020200     MOVE '/'          TO L-TIT-FECHA (3:1).
020300     MOVE WS-RUN-MM    TO L-TIT-FECHA (4:2).
020400     MOVE '/'          TO L-TIT-FECHA (6:1).
020500     MOVE WS-RUN-CCYY  TO L-TIT-FECHA (7:4).
020600     WRITE EVALUATION-REPORT-LINE FROM LIN-GUARDA.
020700     WRITE EVALUATION-REPORT-LINE FROM LIN-TITULO.
020800     WRITE EVALUATION-REPORT-LINE FROM LIN-CABECERA.
020900     WRITE EVALUATION-REPORT-LINE FROM LIN-GUARDA.
021000     PERFORM 160-LEER-SOLICITUD.
021100     PERFORM 170-LEER-DECISION.
021200
021300* READ-AHEAD ON THE APPLICATION-MASTER SIDE OF THE MATCH.
021400 160-LEER-SOLICITUD.
021500     READ APPLICATION-MASTER-OUT
021600         AT END
021700             MOVE 'Y' TO WS-EOF-APPLICATION-MASTER
021800         NOT AT END
021900             ADD 1 TO WS-SOLICITUDES-LEIDAS
022000     END-READ.
022100
022200* READ-AHEAD ON THE DECISION-OUT SIDE OF THE MATCH - NO COUNTER
022300* IS KEPT HERE, SINCE WS-SOLICITUDES-EVALUADAS IS COUNTED ONLY
022400* WHEN A MATCH ACTUALLY PRINTS IN 210-IMPRIMIR-DETALLE.
022500 170-LEER-DECISION.
022600     READ DECISION-OUT
022700         AT END
022800             MOVE 'Y' TO WS-EOF-DECISION-OUT
022900     END-READ.
023000
023100* TKT-CC-0096: AN APPLICATION-MASTER RECORD WITH NO MATCHING
023200* DECISION-OUT RECORD (LEFT IN ERROR BY COOPAR30) IS SKIPPED FROM
023300* THE DETAIL LISTING AND COUNTED UNDER APPLICATIONS IN ERROR -
023400* IT NO LONGER STOPS THE MATCH OR ABENDS THE RUN.
023500 200-EMPAREJAR-REGISTROS.
023600     IF NOT EOF-DECISION-OUT
023700       AND DEC-APP-ID = APP-ID OF APPLICATION-MASTER-RECORD
023800         PERFORM 210-IMPRIMIR-DETALLE
023900         PERFORM 170-LEER-DECISION
024000     ELSE
024100         ADD 1 TO WS-SOLICITUDES-ERROR
024200     END-IF.
024300     PERFORM 160-LEER-SOLICITUD.
024400 200-EMPAREJAR-REGISTROS-EXIT.
024500     EXIT.
024600
024700* BUILD AND WRITE ONE DETAIL LINE, THEN ADD THIS APPLICATION TO
024800* THE EVALUATED COUNT AND, DEPENDING ON DEC-STATUS, EITHER THE
024900* APPROVED OR REJECTED COUNT.
025000 210-IMPRIMIR-DETALLE.
025050* COUNT THE APPLICATION AS EVALUATED AND FOOT ITS REQUESTED
025060* AMOUNT INTO THE RUN TOTAL BEFORE A SINGLE FIELD IS MOVED TO
025070* THE PRINT LINE, SO A LATER MOVE ERROR CANNOT LEAVE THE
025080* COUNTERS OUT OF STEP WITH WHAT GOT WRITTEN.
025100     ADD 1 TO WS-SOLICITUDES-EVALUADAS.
025200     ADD APP-REQUESTED-AMOUNT OF APPLICATION-MASTER-RECORD
025300         TO WS-MONTO-TOTAL-SOLICITADO.
025350* APPLICATION FACTS MOVE FIRST, DECISION FACTS NEXT - THE SAME
025360* LEFT-TO-RIGHT ORDER THE COLUMNS APPEAR IN ON LIN-DETALLE.
025400     MOVE APP-ID OF APPLICATION-MASTER-RECORD   TO L-DET-APP-ID.
025500     MOVE DEC-AFFILIATE-DOC                     TO L-DET-DOC.
025600     MOVE APP-REQUESTED-AMOUNT OF APPLICATION-MASTER-RECORD
025700                                                 TO L-DET-MONTO.
025800     MOVE APP-TERM-MONTHS OF APPLICATION-MASTER-RECORD
025900                                                 TO L-DET-TERM.
026000     MOVE DEC-MONTHLY-PAYMENT                   TO L-DET-CUOTA.
026100     MOVE DEC-SCORE                              TO L-DET-SCORE.
026200     MOVE DEC-RISK-LEVEL                        TO L-DET-RISK.
026300     MOVE DEC-REASON                             TO L-DET-REASON.
026400     IF DEC-STATUS-APPROVED
026500         MOVE 'APPROVED' TO L-DET-DECISION
026600         ADD 1 TO WS-SOLICITUDES-APROBADAS
026700         ADD APP-REQUESTED-AMOUNT OF APPLICATION-MASTER-RECORD
026800             TO WS-MONTO-TOTAL-APROBADO
026900     ELSE
027000         MOVE 'REJECTED' TO L-DET-DECISION
027100         ADD 1 TO WS-SOLICITUDES-RECHAZADAS
027200     END-IF.
027300     WRITE EVALUATION-REPORT-LINE FROM LIN-DETALLE.
027400
027500* TKT-CC-0121 - SEVEN TOTAL LINES, REBUILT TO MATCH COOPAR30'S
027600* REVISED COUNTERS: READ, EVALUATED, APPROVED, REJECTED, ERROR,
027700* TOTAL REQUESTED AND TOTAL APPROVED.  EACH LINE REUSES THE SAME
027800* LIN-TOTAL-DETALLE AREA - THE ROTULO AND EITHER CANTIDAD OR
027900* MONTO ARE MOVED FRESH BEFORE EVERY WRITE.
028000 900-IMPRIMIR-TOTALES.
028100     WRITE EVALUATION-REPORT-LINE FROM LIN-GUARDA.
028200     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTALES-ROTULO.
028300     MOVE 'APPLICATIONS READ        :' TO L-TOT-ROTULO.
028400     MOVE WS-SOLICITUDES-LEIDAS         TO L-TOT-CANTIDAD.
028500     MOVE ZERO                          TO L-TOT-MONTO.
028600     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTAL-DETALLE.
028700     MOVE 'APPLICATIONS EVALUATED   :' TO L-TOT-ROTULO.
028800     MOVE WS-SOLICITUDES-EVALUADAS      TO L-TOT-CANTIDAD.
028900     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTAL-DETALLE.
029000     MOVE 'APPLICATIONS APPROVED    :' TO L-TOT-ROTULO.
029100     MOVE WS-SOLICITUDES-APROBADAS       TO L-TOT-CANTIDAD.
029200     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTAL-DETALLE.
029300     MOVE 'APPLICATIONS REJECTED    :' TO L-TOT-ROTULO.
029400     MOVE WS-SOLICITUDES-RECHAZADAS      TO L-TOT-CANTIDAD.
029500     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTAL-DETALLE.
029600     MOVE 'APPLICATIONS IN ERROR    :' TO L-TOT-ROTULO.
029700     MOVE WS-SOLICITUDES-ERROR           TO L-TOT-CANTIDAD.
029800     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTAL-DETALLE.
029900     MOVE 'TOTAL AMOUNT REQUESTED   :' TO L-TOT-ROTULO.
030000     MOVE ZERO                          TO L-TOT-CANTIDAD.
030100     MOVE WS-MONTO-TOTAL-SOLICITADO      TO L-TOT-MONTO.
030200     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTAL-DETALLE.
030300     MOVE 'TOTAL AMOUNT APPROVED    :' TO L-TOT-ROTULO.
030400     MOVE WS-MONTO-TOTAL-APROBADO        TO L-TOT-MONTO.
030500     WRITE EVALUATION-REPORT-LINE FROM LIN-TOTAL-DETALLE.
030600     WRITE EVALUATION-REPORT-LINE FROM LIN-GUARDA.
030700
030800* CLOSE THE FILES AND ECHO THE SAME FIVE COUNTS TO SYSOUT THAT
030900* WENT ON THE PRINTED TOTALS BLOCK, SO OPERATIONS CAN CONFIRM THE
031000* REPORT MATCHES THE RUN LOG WITHOUT PULLING THE PRINTOUT.
031100 950-FIN-PROCESO.
031200     CLOSE APPLICATION-MASTER-OUT.
031300     CLOSE DECISION-OUT.
031400     CLOSE EVALUATION-REPORT.
031500     DISPLAY 'COOPAR40 - RUN TOTALS'.
031600     DISPLAY '  APPLICATIONS READ     : ' WS-SOLICITUDES-LEIDAS.
031700     DISPLAY '  APPLICATIONS EVALUATED: '
031800             WS-SOLICITUDES-EVALUADAS.
031900     DISPLAY '  APPLICATIONS APPROVED : '
032000             WS-SOLICITUDES-APROBADAS.
032100     DISPLAY '  APPLICATIONS REJECTED : '
032200             WS-SOLICITUDES-RECHAZADAS.
032300     DISPLAY '  APPLICATIONS IN ERROR : ' WS-SOLICITUDES-ERROR.
032400     DISPLAY 'COOPAR40 - EVALUATION REPORT - END'.
