000100*================================================================
000200* COOPDTE.CPY
000300* RUN-DATE / SENIORITY WORK AREA - SHARED BY COOPAR10, COOPAR20
000400* AND COOPAR30.  HOLDS THE RUN DATE BROKEN OUT TO CCYY/MM/DD AND
000500* THE WORK FIELDS USED TO TEST AN AFFILIATE'S MINIMUM SIX MONTHS'
000600* SENIORITY, PER LENDING POLICY - WHOLE MONTHS BETWEEN THE
000700* AFFILIATION DATE AND THE RUN DATE, NO PARTIAL-MONTH CREDIT.
000800*----------------------------------------------------------------
000900* 1990-01-15 RCH  TKT-CC-0001  ORIGINAL CREATION OF WORK AREA FOR
001000*                              COOPAR10 - RUN DATE BROKEN OUT TO
001050*                              CCYY/MM/DD ONLY.
001100* 1994-05-10 RCH  TKT-CC-0041  ADDED WS-RUN-DATE-MONTHS AND
001150*                              WS-AFFIL-DATE-MONTHS COMP
001170*                              ACCUMULATORS, PLUS
001175*                              WS-SENIORITY-MONTHS, SO COOPAR20
001180*                              CAN TEST SENIORITY IN WHOLE MONTHS.
001200*================================================================
001300 01  WS-DATE-WORK-AREA.
001400     05  WS-RUN-DATE                   PIC 9(08).
001500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001600         10  WS-RUN-CCYY               PIC 9(04).
001700         10  WS-RUN-MM                 PIC 9(02).
001800         10  WS-RUN-DD                 PIC 9(02).
001900     05  WS-RUN-DATE-MONTHS            PIC 9(06)   COMP.
002000     05  WS-AFFIL-DATE-MONTHS          PIC 9(06)   COMP.
002100     05  WS-SENIORITY-MONTHS           PIC S9(06)  COMP.
002200     05  FILLER                        PIC X(10).
