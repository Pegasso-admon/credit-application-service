000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COOPAR10.
000300 AUTHOR.        R C HENAO.
000400 INSTALLATION.  COOPCREDIT SAVINGS AND CREDIT COOPERATIVE -
000500                DATA CENTER.
000600 DATE-WRITTEN.  01/15/1990.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL COOPERATIVE USE ONLY.
000900*================================================================
001000* COOPAR10 - AFFILIATE REGISTRATION
001100*
001200* READS THE AFFILIATE-IN TRANSACTION FILE (NEW AFFILIATE
001300* REGISTRATIONS) AND BUILDS THE AFFILIATE-MASTER FILE.  EACH
001400* TRANSACTION IS VALIDATED - NON-BLANK DOCUMENT AND NAME, SALARY
001500* GREATER THAN ZERO, AFFILIATION DATE PRESENT AND NOT AFTER THE
001600* RUN DATE, AND NO DUPLICATE DOCUMENT NUMBER WITHIN THE RUN.
001700* VALID RECORDS ARE WRITTEN TO AFFILIATE-MASTER WITH AFF-STATUS
001800* DEFAULTED TO 'A' (ACTIVE) WHEN THE INCOMING STATUS IS BLANK.
001900* REJECTED TRANSACTIONS ARE LISTED ON SYSOUT WITH THE REASON.
002000* RUN TOTALS (READ/ACCEPTED/REJECTED) ARE DISPLAYED AT END OF
002100* RUN.
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*----------------------------------------------------------------
002500* 1990-01-15 RCH  TKT-CC-0001  ORIGINAL CREATION - LOAD OF THE
002600*                              AFFILIATE MASTER FROM THE INTAKE
002700*                              TAPE FEED.
002800* 1990-03-02 RCH  TKT-CC-0006  ADDED REJECT LISTING - AUDIT ASKED
002900*                              FOR A TRACE OF EVERY AFFILIATE
003000*                              THAT FAILED INTAKE EDITS.
003100* 1991-07-19 LMP  TKT-CC-0022  ADDED DUPLICATE-DOCUMENT CHECK
003200*                              (WS-AFILIADOS-VISTOS TABLE) AFTER
003300*                              TWO AFFILIATES WERE LOADED WITH
003400*                              THE SAME CEDULA NUMBER.
003500* 1994-05-10 RCH  TKT-CC-0041  AFFILIATION DATE MAY NOT BE AFTER
003600*                              THE RUN DATE - REJECTED INSTEAD OF
003700*                              SILENTLY ACCEPTED.
003800* 1998-11-30 JAQ  TKT-CC-0069  Y2K REVIEW - CONFIRMED WS-RUN-DATE
003900*                              AND AFF-AFFILIATION-DATE ARE BOTH
004000*                              FULL CCYYMMDD, NO WINDOWING NEEDED.
004100* 2001-02-08 MGV  TKT-CC-0084  DEFAULT BLANK AFF-STATUS TO 'A' ON
004200*                              INTAKE PER REVISED LENDING POLICY
004300*                              MEMO 2001-07.
004400* 2006-09-14 RCH  TKT-CC-0132  RAISED WS-AFILIADOS-VISTOS TABLE
004500*                              LIMIT FROM 2000 TO 9999 AFTER THE
004600*                              MERGER WITH THE SANTA ROSA BRANCH.
004700*================================================================
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT AFFILIATE-IN ASSIGN TO AFFIN
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT AFFILIATE-MASTER ASSIGN TO AFFMSTR
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800 DATA DIVISION.
005900 FILE SECTION.
005910*              THE INTAKE RECORD AND THE MASTER RECORD SHARE THE
005920*              SAME LAYOUT (AFFMSTR) - THE INTAKE TAPE IS BUILT
005930*              BY THE MEMBERSHIP SYSTEM TO THE SAME COPYBOOK, SO
005940*              THERE IS NO SEPARATE TRANSACTION LAYOUT TO KEEP
005950*              IN STEP.
006000 FD  AFFILIATE-IN.
006100 01  AFFILIATE-IN-RECORD.
006200     COPY AFFMSTR REPLACING AFFILIATE-MASTER-RECORD
006300                         BY AFFILIATE-IN-RECORD.
006400 FD  AFFILIATE-MASTER.
006500     COPY AFFMSTR.
006600 WORKING-STORAGE SECTION.
006700     COPY COOPDTE.
006750*              LOOSE CONTROL FLAGS STAY 77-LEVEL, THE SHOP'S OLD
006760*              HABIT FOR ANYTHING THAT IS NOT PART OF A RECORD
006770*              OR A TABLE.
006800 77  WS-EOF-AFFILIATE-IN           PIC X(01)  VALUE 'N'.
006900     88  EOF-AFFILIATE-IN              VALUE 'Y'.
007000 77  WS-AFILIADO-VALIDO-SW         PIC X(01)  VALUE 'Y'.
007100     88  AFILIADO-VALIDO               VALUE 'Y'.
007200     88  AFILIADO-INVALIDO             VALUE 'N'.
007300 77  WS-RUN-ID                     PIC X(08)  VALUE 'COOPAR10'.
007500 01  WS-COUNTERS.
007600     05  WS-AFILIADOS-LEIDOS           PIC 9(06)  COMP.
007700     05  WS-AFILIADOS-ACEPTADOS        PIC 9(06)  COMP.
007800     05  WS-AFILIADOS-RECHAZADOS       PIC 9(06)  COMP.
007900     05  FILLER                        PIC X(05).
008000 01  WS-RECHAZO-MOTIVO                 PIC X(45)  VALUE SPACES.
008150*              WS-AFILIADOS-VISTOS HOLDS EVERY DOCUMENT NUMBER
008160*              ACCEPTED SO FAR THIS RUN, SO 310-BUSCAR-DUPLICADO
008170*              CAN CATCH A SECOND TRANSACTION FOR THE SAME
008180*              AFFILIATE WITHOUT A SORT STEP AHEAD OF THIS
008190*              PROGRAM.  9999 ENTRIES IS THE LARGEST INTAKE RUN
008195*              THIS SHOP HAS EVER SEEN, EVEN SINCE THE SANTA
008197*              ROSA MERGER.
008200 01  WS-AFILIADOS-VISTOS-CTL.
008300     05  WS-VISTOS-CNT                 PIC 9(05)  COMP VALUE ZERO.
008400     05  WS-VISTOS-IDX                 PIC 9(05)  COMP VALUE ZERO.
008500     05  FILLER                        PIC X(05).
008600 01  WS-AFILIADOS-VISTOS OCCURS 1 TO 9999 TIMES
008700                         DEPENDING ON WS-VISTOS-CNT
008800                         INDEXED BY IDX-VISTO.
008900     05  WS-VISTO-DOCUMENT             PIC X(20).
008910     05  FILLER                        PIC X(05).
008950*              THE REJECT HEADING AND DETAIL LINE ARE DISPLAYED
008960*              TO SYSOUT, NOT WRITTEN TO A FILE - REJECTS HAVE
008970*              ALWAYS BEEN A VISUAL TRACE FOR THE OPERATOR, NEVER
008980*              A FILE TO BE REPROCESSED.
009000 01  WS-ENCABEZADO-RECHAZOS.
009100     05  FILLER                        PIC X(20)
009200                      VALUE 'AFILIADOS RECHAZADOS'.
009300     05  FILLER                        PIC X(20)  VALUE SPACES.
009400 01  WS-DETALLE-RECHAZO.
009500     05  D-REC-DOCUMENTO               PIC X(20).
009600     05  FILLER                        PIC X(02)  VALUE SPACES.
009700     05  D-REC-MOTIVO                  PIC X(45).
009800     05  FILLER                        PIC X(05)  VALUE SPACES.
009900 PROCEDURE DIVISION.
010000*================================================================
010010* PROCEDURE DIVISION
010020*
010030* CONTROL FLOW IS THE SHOP'S USUAL READ-AHEAD LOOP: THE FIRST
010040* RECORD IS READ IN 100-INICIO-PROCESO, AND EVERY PASS THROUGH
010050* 200-PROCESAR-AFILIADO VALIDATES THE RECORD IN HAND, DISPOSES OF
010060* IT (MASTER OR REJECT LISTING), THEN READS THE NEXT ONE BEFORE
010070* TESTING EOF AGAIN.  THIS AVOIDS A SEPARATE "PRIME THE PUMP"
010080* READ SCATTERED AWAY FROM THE MAIN LOOP.
010090*================================================================
010100 000-CONTROL-PRINCIPAL.
010110*    TOP OF THE RUN.  OPENS THE FILES, DRIVES THE LOOP UNTIL THE
010120*    INTAKE FILE IS EXHAUSTED, THEN CLOSES OUT AND PRINTS TOTALS.
010130     PERFORM 100-INICIO-PROCESO.
010140     PERFORM 200-PROCESAR-AFILIADO THRU 200-PROCESAR-AFILIADO-EXIT
010150         UNTIL EOF-AFFILIATE-IN.
010160     PERFORM 900-FIN-PROCESO.
010170     STOP RUN.
010171
010180*----------------------------------------------------------------
010190* 100-INICIO-PROCESO OPENS BOTH FILES AND PRIMES THE RUN.
010200* WS-RUN-DATE COMES FROM THE SYSTEM CLOCK, NOT A PARAMETER CARD -
010210* THIS RUN HAS NEVER NEEDED A BACK-DATED RUN DATE SO A PARAMETER
010220* CARD WAS NEVER BUILT FOR IT.  WS-RUN-DATE-MONTHS IS COMPUTED
010230* HERE SOLELY TO KEEP THIS PROGRAM'S COPY OF THE COOPDTE WORK
010240* AREA IN STEP WITH COOPAR20 AND COOPAR30, WHICH DO USE IT FOR
010250* THE SIX-MONTH SENIORITY TEST - COOPAR10 ITSELF HAS NO SENIORITY
010260* RULE TO APPLY.
010270* THE REJECT HEADING IS DISPLAYED ONCE, UP FRONT, SO THE OPERATOR
010280* SEES IT ON SYSOUT EVEN WHEN A RUN HAS ZERO REJECTS.
010290*----------------------------------------------------------------
010300 100-INICIO-PROCESO.
010310     DISPLAY 'COOPAR10 - AFFILIATE REGISTRATION - STARTING'.
010320     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
010330     COMPUTE WS-RUN-DATE-MONTHS =
010340             (WS-RUN-CCYY * 12) + WS-RUN-MM.
010350     OPEN INPUT AFFILIATE-IN.
010360     OPEN OUTPUT AFFILIATE-MASTER.
010370     MOVE ZERO TO WS-AFILIADOS-LEIDOS
010380                  WS-AFILIADOS-ACEPTADOS
010390                  WS-AFILIADOS-RECHAZADOS.
010400     DISPLAY WS-ENCABEZADO-RECHAZOS.
010410     PERFORM 150-LEER-AFILIADO.
010411
010420*----------------------------------------------------------------
010430* 150-LEER-AFILIADO READS ONE AFFILIATE-IN RECORD.  THE READ
010440* COUNT IS BUMPED HERE, ON A SUCCESSFUL READ, RATHER THAN IN
010450* 200-PROCESAR-AFILIADO, SO AN EOF RECORD NEVER INFLATES THE
010460* READ TOTAL.
010470*----------------------------------------------------------------
010480 150-LEER-AFILIADO.
010490     READ AFFILIATE-IN
010500         AT END
010510             MOVE 'Y' TO WS-EOF-AFFILIATE-IN
010520         NOT AT END
010530             ADD 1 TO WS-AFILIADOS-LEIDOS
010540     END-READ.
010541
010550*----------------------------------------------------------------
010560* 200-PROCESAR-AFILIADO DISPOSES OF THE RECORD CURRENTLY IN THE
010570* AFFILIATE-IN-RECORD AREA (VALIDATE, THEN WRITE OR REJECT), AND
010580* ONLY THEN READS THE NEXT ONE.  READING AT THE BOTTOM OF THIS
010590* PARAGRAPH, RATHER THAN AT THE TOP OF THE NEXT ITERATION, KEEPS
010600* THE EOF TEST IN 000-CONTROL-PRINCIPAL'S PERFORM ... UNTIL
010610* CURRENT FOR THE NEXT PASS.
010620*----------------------------------------------------------------
010630 200-PROCESAR-AFILIADO.
010640     PERFORM 300-VALIDAR-AFILIADO.
010650     IF AFILIADO-VALIDO
010660         PERFORM 210-ESCRIBIR-MAESTRO
010670     ELSE
010680         PERFORM 220-RECHAZAR-AFILIADO
010690     END-IF.
010700     PERFORM 150-LEER-AFILIADO.
010710 200-PROCESAR-AFILIADO-EXIT.
010720     EXIT.
010721
010730*----------------------------------------------------------------
010740* 210-ESCRIBIR-MAESTRO BUILDS THE AFFILIATE-MASTER RECORD FIELD
010750* BY FIELD FROM THE VALIDATED TRANSACTION.  FIELDS ARE MOVED ONE
010760* AT A TIME, NOT GROUP-MOVED, BECAUSE AFF-STATUS NEEDS ITS OWN
010770* DEFAULTING LOGIC AND THE MAINTENANCE TRAILER (LAST-MAINT-DATE
010780* AND LAST-MAINT-RUN-ID) HAS NO COUNTERPART ON THE INCOMING
010790* TRANSACTION AT ALL.
010800*----------------------------------------------------------------
010810 210-ESCRIBIR-MAESTRO.
010820     MOVE AFF-ID                  OF AFFILIATE-IN-RECORD
010830       TO AFF-ID                  OF AFFILIATE-MASTER-RECORD.
010840     MOVE AFF-DOCUMENT             OF AFFILIATE-IN-RECORD
010850       TO AFF-DOCUMENT             OF AFFILIATE-MASTER-RECORD.
010860     MOVE AFF-NAME                 OF AFFILIATE-IN-RECORD
010870       TO AFF-NAME                 OF AFFILIATE-MASTER-RECORD.
010880     MOVE AFF-SALARY                OF AFFILIATE-IN-RECORD
010890       TO AFF-SALARY               OF AFFILIATE-MASTER-RECORD.
010900     MOVE AFF-AFFILIATION-DATE     OF AFFILIATE-IN-RECORD
010910       TO AFF-AFFILIATION-DATE     OF AFFILIATE-MASTER-RECORD.
010920*    A BLANK INCOMING STATUS DEFAULTS TO ACTIVE - PER THE 2001
010930*    LENDING POLICY MEMO, AN AFFILIATE IS PRESUMED ACTIVE UNLESS
010940*    THE INTAKE TAPE SAYS OTHERWISE.
010950     IF AFF-STATUS OF AFFILIATE-IN-RECORD = SPACE
010960         MOVE 'A' TO AFF-STATUS OF AFFILIATE-MASTER-RECORD
010970     ELSE
010980         MOVE AFF-STATUS OF AFFILIATE-IN-RECORD
010990           TO AFF-STATUS OF AFFILIATE-MASTER-RECORD
011000     END-IF.
011010     MOVE WS-RUN-DATE TO AFF-LAST-MAINT-DATE
011020                                  OF AFFILIATE-MASTER-RECORD.
011030     MOVE WS-RUN-ID   TO AFF-LAST-MAINT-RUN-ID
011040                                  OF AFFILIATE-MASTER-RECORD.
011050     WRITE AFFILIATE-MASTER.
011060     ADD 1 TO WS-AFILIADOS-ACEPTADOS.
011070     PERFORM 230-REGISTRAR-VISTO.
011071
011080*----------------------------------------------------------------
011090* 220-RECHAZAR-AFILIADO LISTS A REJECTED TRANSACTION ON SYSOUT.
011100* THE REJECTED RECORD IS NOT WRITTEN ANYWHERE - AUDIT ASKED ONLY
011110* FOR A VISIBLE TRACE OF WHAT FAILED AND WHY, NOT A REJECT FILE
011120* TO BE RELOADED LATER.
011130*----------------------------------------------------------------
011140 220-RECHAZAR-AFILIADO.
011150     ADD 1 TO WS-AFILIADOS-RECHAZADOS.
011160     MOVE AFF-DOCUMENT OF AFFILIATE-IN-RECORD TO D-REC-DOCUMENTO.
011170     MOVE WS-RECHAZO-MOTIVO                   TO D-REC-MOTIVO.
011180     DISPLAY WS-DETALLE-RECHAZO.
011181
011190*----------------------------------------------------------------
011200* 230-REGISTRAR-VISTO ADDS THE JUST-ACCEPTED DOCUMENT NUMBER TO
011210* THE WS-AFILIADOS-VISTOS TABLE SO A LATER TRANSACTION IN THE
011220* SAME RUN CARRYING THE SAME DOCUMENT NUMBER IS CAUGHT AS A
011230* DUPLICATE.  THE TABLE IS CAPPED AT 9999 ENTRIES (RAISED FROM
011240* 2000 AFTER THE SANTA ROSA MERGER) - A RUN LARGER THAN THAT
011250* SIMPLY STOPS RECORDING NEW DOCUMENTS, WHICH HAS NEVER HAPPENED
011260* IN PRACTICE.
011270*----------------------------------------------------------------
011280 230-REGISTRAR-VISTO.
011290     IF WS-VISTOS-CNT < 9999
011300         ADD 1 TO WS-VISTOS-CNT
011310         MOVE AFF-DOCUMENT OF AFFILIATE-IN-RECORD
011320           TO WS-VISTO-DOCUMENT (WS-VISTOS-CNT)
011330     END-IF.
011331
011340*----------------------------------------------------------------
011350* 300-VALIDAR-AFILIADO RUNS EVERY INTAKE EDIT IN THE ORDER AUDIT
011360* ORIGINALLY ASKED FOR THEM.  EACH TEST IS GUARDED BY
011370* AFILIADO-VALIDO SO A RECORD THAT ALREADY FAILED ONE EDIT IS NOT
011380* RE-TESTED AGAINST THE REST - WS-RECHAZO-MOTIVO ALWAYS CARRIES
011390* THE FIRST REASON FOUND, NEVER THE LAST.
011400*----------------------------------------------------------------
011410 300-VALIDAR-AFILIADO.
011420     MOVE 'Y' TO WS-AFILIADO-VALIDO-SW.
011430     MOVE SPACES TO WS-RECHAZO-MOTIVO.
011440     IF AFF-DOCUMENT OF AFFILIATE-IN-RECORD = SPACES
011450         MOVE 'N' TO WS-AFILIADO-VALIDO-SW
011460         MOVE 'DOCUMENT NUMBER IS BLANK' TO WS-RECHAZO-MOTIVO
011470     END-IF.
011480     IF AFILIADO-VALIDO
011490       AND AFF-NAME OF AFFILIATE-IN-RECORD = SPACES
011500         MOVE 'N' TO WS-AFILIADO-VALIDO-SW
011510         MOVE 'AFFILIATE NAME IS BLANK' TO WS-RECHAZO-MOTIVO
011520     END-IF.
011530     IF AFILIADO-VALIDO
011540       AND AFF-SALARY OF AFFILIATE-IN-RECORD NOT > ZERO
011550         MOVE 'N' TO WS-AFILIADO-VALIDO-SW
011560         MOVE 'SALARY MUST BE GREATER THAN ZERO'
011570           TO WS-RECHAZO-MOTIVO
011580     END-IF.
011590     IF AFILIADO-VALIDO
011600       AND AFF-AFFILIATION-DATE OF AFFILIATE-IN-RECORD = ZERO
011610         MOVE 'N' TO WS-AFILIADO-VALIDO-SW
011620         MOVE 'AFFILIATION DATE IS MISSING' TO WS-RECHAZO-MOTIVO
011630     END-IF.
011640*    AFFILIATION DATE IN THE FUTURE WAS ONCE SILENTLY ACCEPTED -
011650*    TKT-CC-0041 MADE IT A HARD REJECT AFTER AN OPERATOR KEYED A
011660*    TYPO YEAR THAT SLIPPED THROUGH UNCAUGHT FOR A FULL CYCLE.
011670     IF AFILIADO-VALIDO
011680       AND AFF-AFFILIATION-DATE OF AFFILIATE-IN-RECORD >
011690           WS-RUN-DATE
011700         MOVE 'N' TO WS-AFILIADO-VALIDO-SW
011710         MOVE 'AFFILIATION DATE IS AFTER THE RUN DATE'
011720           TO WS-RECHAZO-MOTIVO
011730     END-IF.
011740     IF AFILIADO-VALIDO
011750         PERFORM 310-BUSCAR-DUPLICADO
011760     END-IF.
011761
011770*----------------------------------------------------------------
011780* 310-BUSCAR-DUPLICADO SCANS THE WS-AFILIADOS-VISTOS TABLE BUILT
011790* SO FAR THIS RUN FOR A DOCUMENT NUMBER MATCHING THE CURRENT
011800* TRANSACTION.  THE SCAN STOPS AS SOON AS A MATCH IS FOUND OR THE
011810* TABLE IS EXHAUSTED - THERE IS NO BENEFIT TO SCANNING PAST A
011820* CONFIRMED DUPLICATE.
011830*----------------------------------------------------------------
011840 310-BUSCAR-DUPLICADO.
011850     SET IDX-VISTO TO 1.
011860     PERFORM 320-COMPARAR-VISTO
011870         VARYING WS-VISTOS-IDX FROM 1 BY 1
011880         UNTIL WS-VISTOS-IDX > WS-VISTOS-CNT
011890            OR AFILIADO-INVALIDO.
011891
011900*----------------------------------------------------------------
011910* 320-COMPARAR-VISTO TESTS ONE TABLE ENTRY AGAINST THE CURRENT
011920* TRANSACTION'S DOCUMENT NUMBER.
011930*----------------------------------------------------------------
011940 320-COMPARAR-VISTO.
011950     IF WS-VISTO-DOCUMENT (WS-VISTOS-IDX) =
011960        AFF-DOCUMENT OF AFFILIATE-IN-RECORD
011970         MOVE 'N' TO WS-AFILIADO-VALIDO-SW
011980         MOVE 'DUPLICATE DOCUMENT NUMBER' TO WS-RECHAZO-MOTIVO
011990     END-IF.
011991
012000*----------------------------------------------------------------
012010* 900-FIN-PROCESO CLOSES BOTH FILES AND DISPLAYS THE RUN TOTALS
012020* THE OPERATOR LOGS ON THE RUN SHEET EVERY NIGHT - READ, ACCEPTED
012030* AND REJECTED SHOULD ALWAYS ADD UP, AND HAVE SINCE THE VERY
012040* FIRST RUN IN 1990.
012050*----------------------------------------------------------------
012060 900-FIN-PROCESO.
012070     CLOSE AFFILIATE-IN.
012080     CLOSE AFFILIATE-MASTER.
012090     DISPLAY 'COOPAR10 - RUN TOTALS'.
012100     DISPLAY '  AFFILIATES READ      : ' WS-AFILIADOS-LEIDOS.
012110     DISPLAY '  AFFILIATES ACCEPTED  : ' WS-AFILIADOS-ACEPTADOS.
012120     DISPLAY '  AFFILIATES REJECTED  : ' WS-AFILIADOS-RECHAZADOS.
012130     DISPLAY 'COOPAR10 - AFFILIATE REGISTRATION - ENDING'.
