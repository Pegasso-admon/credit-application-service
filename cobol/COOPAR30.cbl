000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COOPAR30.
000300 AUTHOR.        R C HENAO.
000400 INSTALLATION.  COOPCREDIT SAVINGS AND CREDIT COOPERATIVE -
000500                DATA CENTER.
000600 DATE-WRITTEN.  02/05/1990.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL COOPERATIVE USE ONLY.
000900*================================================================
001000* COOPAR30 - CREDIT APPLICATION EVALUATION
001100*
001200* THE DECISION ENGINE OF THE CREDIT CYCLE.  READS THE PENDING
001300* APPLICATION-MASTER (OLD MASTER) IN APP-ID ORDER, LOOKS UP EACH
001400* APPLICANT'S AFFILIATE RECORD IN THE IN-MEMORY AFFILIATE TABLE,
001500* OBTAINS A CREDIT-BUREAU SCORE, APPLIES THE COOPERATIVE'S
001600* LENDING POLICIES IN ORDER AND POSTS APPROVED/REJECTED WITH THE
001700* REASON TO A NEW APPLICATION-MASTER (NEW MASTER).  A RISK
001800* EVALUATION RECORD AND A DECISION RECORD ARE WRITTEN FOR EVERY
001900* APPLICATION THAT REACHES A DECISION.  APPLICATIONS THAT ARE NOT
002000* PENDING OR WHOSE AFFILIATE CANNOT BE LOCATED ARE COUNTED AS
002100* ERRORS AND SKIPPED - THEY ARE COPIED TO THE NEW MASTER UNCHANGED
002200* SO NO APPLICATION IS EVER LOST BETWEEN OLD AND NEW MASTER.
002300*
002400* OPERATIONS NOTE - THIS IS AN OLD-MASTER/NEW-MASTER STEP.  THE
002500* JCL RENAMES APPLICATION-MASTER-OUT OVER APPLICATION-MASTER-IN
002600* AFTER A CLEAN RUN; THAT RENAME STEP IS NOT THIS PROGRAM'S
002700* CONCERN AND IS NOT REPRESENTED HERE.
002710*
002720* COOPAR30 IS STRICTLY A ONE-PASS PROGRAM - IT NEVER REWINDS
002730* APPLICATION-MASTER-IN OR THE AFFILIATE TABLE, AND IT NEVER
002740* WRITES BACK TO THE AFFILIATE-MASTER FILE ITSELF.  IF A
002750* DECISION NEEDS TO CHANGE AN AFFILIATE'S OWN RECORD, THAT IS
002760* A SEPARATE MAINTENANCE RUN, NOT THIS PROGRAM'S JOB.
002800*----------------------------------------------------------------
002900* CHANGE LOG
003000*----------------------------------------------------------------
003100* 1990-02-05 RCH  TKT-CC-0003  ORIGINAL CREATION - POSTED
003200*                              APPROVED/REJECTED BASED ON THE
003300*                              PAYMENT-TO-INCOME RATIO AND THE
003400*                              10X-SALARY CEILING ONLY.  NO
003500*                              BUREAU SCORE YET.  ALSO WROTE A
003600*                              ONE-LINE DECISION-OUT RECORD FOR
003700*                              EACH APPLICATION FROM DAY ONE.
003800* 1991-07-19 LMP  TKT-CC-0023  RE-VALIDATES AFFILIATE ELIGIBILITY
003900*                              AT EVALUATION TIME, NOT JUST AT
004000*                              INTAKE - AN AFFILIATE CAN GO
004100*                              INACTIVE BETWEEN APPLICATION AND
004200*                              EVALUATION.
004300* 1996-08-14 RCH  TKT-CC-0058  ADDED THE CREDIT BUREAU SCORE CALL
004400*                              AND THE HIGH-RISK REJECTION RULE
004500*                              PER THE NEW BUREAU INTERFACE
004600*                              AGREEMENT.  BUREAU IS CALLED BY
004700*                              BATCH STEP COOPB01 AHEAD OF THIS
004800*                              PROGRAM; THIS PROGRAM ONLY READS
004900*                              THE RESPONSE EXTRACT AND WRITES IT
005000*                              TO A NEW RISK-EVALUATION AUDIT
005100*                              FILE SO THE SCORE BEHIND EACH
005200*                              DECISION IS PRESERVED.
005300* 1998-11-30 JAQ  TKT-CC-0070  Y2K REVIEW - CONFIRMED ALL DATE
005400*                              FIELDS ARE FULL CCYYMMDD, NO
005500*                              WINDOWING NEEDED.
005600* 2003-03-18 MGV  TKT-CC-0095  ERRORS (BAD STATUS OR AFFILIATE NOT
005700*                              FOUND) NOW COPY THE APPLICATION
005800*                              THROUGH TO THE NEW MASTER UNCHANGED
005900*                              INSTEAD OF DROPPING THE RECORD.
006000* 2024-02-15 RCH  TKT-CC-0117  BUREAU INTERFACE RETIRED - COOPB01
006100*                              IS GONE.  REPLACED WITH A
006200*                              DETERMINISTIC IN-PROGRAM SCORE
006300*                              DERIVED FROM THE AFFILIATE'S
006400*                              DOCUMENT NUMBER SO TEST RUNS NO
006500*                              LONGER DEPEND ON THE BUREAU
006600*                              EXTRACT BEING PRESENT.
006700* 2024-02-19 RCH  TKT-CC-0119  SPLIT RSK-DETAIL INTO A SHORT CODE
006800*                              AND FREE TEXT (RSK-DETAIL-R) SO
006900*                              THE AUDIT EXTRACT COULD BE SORTED
007000*                              BY REASON CODE.
007100* 2024-02-21 MGV  TKT-CC-0120  ADDED DEC-PAYMENT-RATIO-R REDEFINES
007200*                              SO COOPAR40'S REPORT COULD EXPOSE
007300*                              THE RATIO AS A WHOLE-PERCENT FIELD
007400*                              FOR THE "PAYMENT RATIO: P%" TEXT.
007500*================================================================
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007710* C01 IS CARRIED HERE OUT OF SHOP HABIT, THE SAME AS EVERY
007720* OTHER PROGRAM IN THE COOPAR SUITE, EVEN THOUGH THIS PROGRAM
007730* PRODUCES NO PRINTED REPORT OF ITS OWN.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
007950* ALL FIVE FILES ARE LINE SEQUENTIAL, LIKE THE REST OF THE
007960* BATCH SUITE - NO VSAM, NO DATABASE ACCESS ANYWHERE IN THE
007970* CREDIT EVALUATION CYCLE.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT APPLICATION-MASTER-IN ASSIGN TO APPMIN
008300            ORGANIZATION IS LINE SEQUENTIAL.
008400     SELECT AFFILIATE-MASTER ASSIGN TO AFFMSTR
008500            ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT APPLICATION-MASTER-OUT ASSIGN TO APPMOUT
008700            ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT RISK-EVAL-OUT ASSIGN TO RSKOUT
008900            ORGANIZATION IS LINE SEQUENTIAL.
009000     SELECT DECISION-OUT ASSIGN TO DECOUT
009100            ORGANIZATION IS LINE SEQUENTIAL.
009200 DATA DIVISION.
009300 FILE SECTION.
009400* APPLICATION-MASTER-IN/-OUT SHARE THE APPMSTR LAYOUT - THIS IS
009500* THE OLD-MASTER/NEW-MASTER STEP WHERE PENDING APPLICATIONS FROM
009600* COOPAR20 GET THEIR FINAL APPROVED/REJECTED STATUS POSTED.
009700 FD  APPLICATION-MASTER-IN.
009800 01  APPLICATION-MASTER-IN-RECORD.
009900     COPY APPMSTR REPLACING APPLICATION-MASTER-RECORD
010000                         BY APPLICATION-MASTER-IN-RECORD.
010100 FD  AFFILIATE-MASTER.
010200     COPY AFFMSTR.
010300 FD  APPLICATION-MASTER-OUT.
010400 01  APPLICATION-MASTER-OUT-RECORD.
010500     COPY APPMSTR REPLACING APPLICATION-MASTER-RECORD
010600                         BY APPLICATION-MASTER-OUT-RECORD.
010700* ONE RSKEVAL RECORD PER APPLICATION THAT REACHES A DECISION -
010800* THE BUREAU SCORE AND RISK LEVEL BEHIND THAT DECISION, KEPT FOR
010900* AUDIT EVEN THOUGH THE BUREAU ITSELF IS NO LONGER CALLED LIVE.
011000 FD  RISK-EVAL-OUT.
011100     COPY RSKEVAL.
011200* ONE DECOUT RECORD PER APPLICATION - A FLAT SUMMARY OF THE
011300* DECISION FOR DOWNSTREAM REPORTING BY COOPAR40, SEPARATE FROM
011400* THE MASTER SO THE REPORT PROGRAM NEVER HAS TO OPEN APPMSTR.
011500 FD  DECISION-OUT.
011600     COPY DECOUT.
011700 WORKING-STORAGE SECTION.
011800     COPY COOPDTE.
011900 77  WS-EOF-APPLICATION-IN         PIC X(01)  VALUE 'N'.
012000*              LOOSE CONTROL FLAGS STAY 77-LEVEL, THE SHOP'S OLD
012100*              HABIT FOR ANYTHING THAT IS NOT PART OF A RECORD
012200*              OR A TABLE.
012300     88  EOF-APPLICATION-IN            VALUE 'Y'.
012400 77  WS-EOF-AFFILIATE-MASTER       PIC X(01)  VALUE 'N'.
012500     88  EOF-AFFILIATE-MASTER          VALUE 'Y'.
012600 77  WS-AFILIADO-ENCONTRADO-SW     PIC X(01)  VALUE 'N'.
012700     88  AFILIADO-ENCONTRADO          VALUE 'Y'.
012800 77  WS-SOLICITUD-ELEGIBLE-SW      PIC X(01)  VALUE 'Y'.
012900     88  SOLICITUD-ELEGIBLE            VALUE 'Y'.
013000     88  SOLICITUD-INELEGIBLE          VALUE 'N'.
013100 77  WS-DECISION-SW                PIC X(01)  VALUE 'R'.
013200     88  DECISION-APROBADA             VALUE 'A'.
013300     88  DECISION-RECHAZADA            VALUE 'R'.
013400 77  WS-RUN-ID                     PIC X(08)  VALUE 'COOPAR30'.
013500 77  WS-NIVEL-RIESGO               PIC X(06)  VALUE SPACES.
013550* WS-NIVEL-RIESGO IS CARRIED LOOSE RATHER THAN AS PART OF
013560* WS-BURO-SCORE-WORK BECAUSE IT OUTLIVES ONE APPLICATION'S
013570* SCORING PASS - 500-APLICAR-POLITICAS AND 520-ACTUALIZAR-
013580* SOLICITUD BOTH READ IT AFTER 420-CLASIFICAR-RIESGO RETURNS.
013600* LEIDAS/EVALUADAS/APROBADAS/RECHAZADAS/ERROR MUST ALWAYS FOOT:
013610* LEIDAS = EVALUADAS + ERROR, AND EVALUADAS = APROBADAS +
013620* RECHAZADAS.  900-FIN-PROCESO DISPLAYS ALL FIVE SO OPERATIONS
013630* CAN CHECK THE ARITHMETIC BY EYE.
013640 01  WS-COUNTERS.
013700     05  WS-SOLICITUDES-LEIDAS         PIC 9(06)  COMP.
013800     05  WS-SOLICITUDES-EVALUADAS      PIC 9(06)  COMP.
013900     05  WS-SOLICITUDES-APROBADAS      PIC 9(06)  COMP.
014000     05  WS-SOLICITUDES-RECHAZADAS     PIC 9(06)  COMP.
014100     05  WS-SOLICITUDES-ERROR          PIC 9(06)  COMP.
014200     05  FILLER                        PIC X(05).
014300* RUN-WIDE DOLLAR TOTALS FOR THE END-OF-JOB SUMMARY - REQUESTED
014400* VS. APPROVED, SO OPERATIONS CAN SEE AT A GLANCE HOW MUCH OF
014500* THE DAY'S DEMAND WAS ACTUALLY FUNDED.
014600 01  WS-MONTO-TOTALES.
014700     05  WS-MONTO-TOTAL-SOLICITADO     PIC S9(13)V99 VALUE ZERO.
014800     05  WS-MONTO-TOTAL-APROBADO       PIC S9(13)V99 VALUE ZERO.
014900     05  FILLER                        PIC X(08).
015000* WS-MOTIVO-DECISION IS BUILT ONCE IN 500-APLICAR-POLITICAS AND
015100* THEN FANNED OUT TO APP-DECISION-REASON, DEC-REASON AND THE
015200* SYSOUT DETAIL LINE - ONE SENTENCE, THREE DESTINATIONS.
015300 01  WS-MOTIVO-DECISION                PIC X(70)  VALUE SPACES.
015400 01  WS-TABLA-AFILIADOS-CTL.
015500     05  WS-TABLA-CNT                  PIC 9(05)  COMP VALUE ZERO.
015600     05  WS-TABLA-IDX                  PIC 9(05)  COMP VALUE ZERO.
015700     05  FILLER                        PIC X(05).
015800 01  WS-TABLA-AFILIADOS OCCURS 1 TO 9999 TIMES
015900                        DEPENDING ON WS-TABLA-CNT
016000                        INDEXED BY IDX-AFIL.
016050* TA-DOCUMENT IS THE ONE NEW FIELD THIS TABLE CARRIES THAT
016060* COOPAR10/20'S COPIES OF THE AFFILIATE DATA DO NOT NEED -
016070* IT IS THE INPUT TO 400-OBTENER-SCORE-BURO'S HASH.
016100     05  TA-ID                         PIC 9(06).
016200     05  TA-DOCUMENT                   PIC X(20).
016300     05  TA-SALARIO                    PIC S9(09)V99.
016400     05  TA-FECHA-AFILIACION           PIC 9(08).
016500     05  TA-AFIL-CCYY                  PIC 9(04).
016600     05  TA-AFIL-MM                    PIC 9(02).
016700     05  TA-ESTADO                     PIC X(01).
016800     05  FILLER                        PIC X(05).
016900 01  WS-AMORTIZACION.
017000     05  WS-MONTO-SOLICITADO           PIC S9(11)V99.
017100     05  WS-TASA-DIV100                PIC S9(01)V9(06).
017200     05  WS-TASA-MENSUAL               PIC S9(01)V9(06).
017300     05  WS-FACTOR-COMPUESTO           PIC S9(13)V9(06).
017400     05  WS-CUOTA-MENSUAL              PIC S9(09)V99.
017500     05  WS-RAZON-PAGO-INGRESO         PIC 9(01)V9(04).
017600     05  WS-TOPE-MONTO                 PIC S9(11)V99.
017700     05  WS-RATIO-PORCENTAJE           PIC 9(02).
017800     05  FILLER                        PIC X(08).
017900* TKT-CC-0117 REPLACED THE LIVE BUREAU FEED WITH A DETERMINISTIC
018000* SCORE DERIVED FROM THE AFFILIATE'S DOCUMENT NUMBER - THE SAME
018100* DOCUMENT ALWAYS PRODUCES THE SAME SCORE, SO TEST RUNS AND
018200* RERUNS ARE REPEATABLE WITHOUT A BUREAU EXTRACT ON HAND.
018300 01  WS-BURO-SCORE-WORK.
018400     05  WS-HASH-DOCUMENT              PIC X(20).
018500     05  WS-HASH-DOCUMENT-R REDEFINES WS-HASH-DOCUMENT.
018600         10  WS-HASH-DIGIT             PIC 9(01)  OCCURS 20 TIMES.
018700     05  WS-HASH-IDX                   PIC 9(02)  COMP VALUE ZERO.
018800     05  WS-HASH-TOTAL                 PIC 9(07)  COMP VALUE ZERO.
018900     05  WS-HASH-BUCKET                PIC 9(02)  COMP VALUE ZERO.
019000     05  WS-HASH-QUOTIENT              PIC 9(07)  COMP VALUE ZERO.
019100     05  WS-HASH-REMAINDER             PIC 9(07)  COMP VALUE ZERO.
019200     05  WS-BURO-SCORE                 PIC 9(03)  VALUE ZERO.
019300     05  WS-BURO-DETALLE               PIC X(60)  VALUE SPACES.
019400     05  FILLER                        PIC X(10).
019500* THE EVALUATION DETAIL LINES BELOW ARE A SYSOUT TRACE, ONE PER
019600* APPLICATION DECIDED - NOT A PRINTED REPORT.  COOPAR40 PRODUCES
019700* THE PRINTED MANAGEMENT REPORT FROM DECISION-OUT SEPARATELY.
019800 01  WS-ENCABEZADO-EVALUACION.
019900     05  FILLER                        PIC X(20)
020000                      VALUE 'SOLICITUDES EVALUADAS'.
020100     05  FILLER                        PIC X(20)  VALUE SPACES.
020200 01  WS-DETALLE-EVALUACION.
020300     05  D-EVL-APP-ID                  PIC Z(5)9.
020400     05  FILLER                        PIC X(02)  VALUE SPACES.
020500     05  D-EVL-SCORE                   PIC ZZ9.
020600     05  FILLER                        PIC X(02)  VALUE SPACES.
020700     05  D-EVL-ESTADO                  PIC X(01).
020800     05  FILLER                        PIC X(02)  VALUE SPACES.
020900     05  D-EVL-MOTIVO                  PIC X(45).
021000     05  FILLER                        PIC X(05)  VALUE SPACES.
021100 PROCEDURE DIVISION.
021200*================================================================
021300* MAIN LINE - LOAD THE AFFILIATE TABLE ONCE, THEN RUN THE WHOLE
021400* PENDING APPLICATION-MASTER STRAIGHT THROUGH ON A SINGLE PASS.
021500* THIS IS A READ-AHEAD LOOP: 160-LEER-SOLICITUD IS PRIMED ONCE IN
021600* 100-INICIO-PROCESO AND AGAIN AT THE BOTTOM OF EVERY ITERATION,
021700* SO THE UNTIL TEST AT THE TOP OF THE PERFORM ALWAYS SEES THE
021800* NEXT RECORD'S STATE, NOT THE ONE JUST PROCESSED.
021900*================================================================
022000 000-CONTROL-PRINCIPAL.
022100     PERFORM 100-INICIO-PROCESO.
022200     PERFORM 200-PROCESAR-SOLICITUD
022300         THRU 200-PROCESAR-SOLICITUD-EXIT
022400         UNTIL EOF-APPLICATION-IN.
022500     PERFORM 900-FIN-PROCESO.
022600     STOP RUN.
022700
022800* OPEN EVERYTHING, ZERO THE RUN COUNTERS, LOAD THE IN-MEMORY
022900* AFFILIATE TABLE FROM START TO FINISH, THEN PRIME THE FIRST
023000* APPLICATION RECORD BEFORE THE MAIN LOOP EVER EXECUTES.
023100 100-INICIO-PROCESO.
023200     DISPLAY 'COOPAR30 - CREDIT APPLICATION EVALUATION - START'.
023250* WS-RUN-DATE-MONTHS IS THE SAME CCYY*12+MM CONVERSION COOPDTE
023260* SUPPLIES TO COOPAR10 AND COOPAR20, SO THE SENIORITY TEST IN
023270* 320-EVALUAR-ELEGIBLE-Y-CUOTA USES EXACTLY THE SAME ARITHMETIC
023280* AS INTAKE TIME.
023300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023400     COMPUTE WS-RUN-DATE-MONTHS =
023500             (WS-RUN-CCYY * 12) + WS-RUN-MM.
023550* OLD MASTER OPENED INPUT, NEW MASTER OPENED OUTPUT - THE
023560* CLASSIC OLD-MASTER/NEW-MASTER OPEN PATTERN FOR A SEQUENTIAL
023570* UPDATE STEP.
023600     OPEN INPUT APPLICATION-MASTER-IN.
023700     OPEN INPUT AFFILIATE-MASTER.
023800     OPEN OUTPUT APPLICATION-MASTER-OUT.
023900     OPEN OUTPUT RISK-EVAL-OUT.
024000     OPEN OUTPUT DECISION-OUT.
024050* ZERO EVERY RUN COUNTER AND DOLLAR TOTAL BEFORE THE FIRST
024060* APPLICATION IS EVER READ.
024100     MOVE ZERO TO WS-SOLICITUDES-LEIDAS
024200                  WS-SOLICITUDES-EVALUADAS
024300                  WS-SOLICITUDES-APROBADAS
024400                  WS-SOLICITUDES-RECHAZADAS
024500                  WS-SOLICITUDES-ERROR
024600                  WS-MONTO-TOTAL-SOLICITADO
024700                  WS-MONTO-TOTAL-APROBADO.
024800     PERFORM 150-CARGAR-TABLA-AFILIADOS
024900         UNTIL EOF-AFFILIATE-MASTER.
025000     CLOSE AFFILIATE-MASTER.
025100     DISPLAY WS-ENCABEZADO-EVALUACION.
025200     PERFORM 160-LEER-SOLICITUD.
025300
025400* ONE PASS THROUGH THE WHOLE AFFILIATE-MASTER FILE, LOADING EVERY
025500* FIELD 310-BUSCAR-AFILIADO AND 320-EVALUAR-ELEGIBLE-Y-CUOTA WILL
025600* NEED LATER, SO THE FILE CAN BE CLOSED BEFORE EVALUATION BEGINS.
025700 150-CARGAR-TABLA-AFILIADOS.
025750* ONLY THE SIX FIELDS EVALUATION NEEDS ARE COPIED INTO THE
025760* TABLE - THE FULL AFFMSTR RECORD IS NOT CARRIED, TO KEEP
025770* THE 9999-ENTRY TABLE A REASONABLE SIZE IN WORKING STORAGE.
025800     READ AFFILIATE-MASTER
025900         AT END
026000             MOVE 'Y' TO WS-EOF-AFFILIATE-MASTER
026100         NOT AT END
026200             ADD 1 TO WS-TABLA-CNT
026300             MOVE AFF-ID            TO TA-ID (WS-TABLA-CNT)
026400             MOVE AFF-DOCUMENT      TO TA-DOCUMENT (WS-TABLA-CNT)
026500             MOVE AFF-SALARY        TO TA-SALARIO (WS-TABLA-CNT)
026600             MOVE AFF-AFFILIATION-DATE
026700                                    TO TA-FECHA-AFILIACION
026800                                       (WS-TABLA-CNT)
026900             MOVE AFF-AFFIL-CCYY    TO TA-AFIL-CCYY (WS-TABLA-CNT)
027000             MOVE AFF-AFFIL-MM      TO TA-AFIL-MM (WS-TABLA-CNT)
027100             MOVE AFF-STATUS        TO TA-ESTADO (WS-TABLA-CNT)
027200     END-READ.
027300
027400* READ-AHEAD FOR THE MAIN LOOP - CALLED ONCE TO PRIME AND ONCE
027500* AT THE BOTTOM OF EVERY 200-PROCESAR-SOLICITUD ITERATION.
027600 160-LEER-SOLICITUD.
027700     READ APPLICATION-MASTER-IN
027800         AT END
027900             MOVE 'Y' TO WS-EOF-APPLICATION-IN
028000         NOT AT END
028100             ADD 1 TO WS-SOLICITUDES-LEIDAS
028200     END-READ.
028300
028400* ONE ITERATION OF THE MAIN LOOP - EVALUATE THE APPLICATION ON
028500* HAND, THEN READ THE NEXT ONE AHEAD OF THE NEXT ITERATION'S
028600* UNTIL TEST.
028700 200-PROCESAR-SOLICITUD.
028800     PERFORM 300-EVALUAR-SOLICITUD.
028900     PERFORM 160-LEER-SOLICITUD.
029000 200-PROCESAR-SOLICITUD-EXIT.
029100     EXIT.
029200
029300* TKT-CC-0095: ANYTHING NOT STATUS 'P' (ALREADY DECIDED, OR A
029400* STRAY STATUS VALUE) OR WHOSE AFFILIATE CANNOT BE FOUND IS
029500* COUNTED AS AN ERROR AND COPIED THROUGH UNCHANGED - NEVER
029600* DROPPED, SO NO APPLICATION IS LOST BETWEEN OLD AND NEW MASTER.
029700 300-EVALUAR-SOLICITUD.
029800     IF APP-STATUS OF APPLICATION-MASTER-IN-RECORD NOT = 'P'
029900         PERFORM 230-ERROR-SOLICITUD
030000     ELSE
030100         PERFORM 310-BUSCAR-AFILIADO
030200         IF NOT AFILIADO-ENCONTRADO
030300             PERFORM 230-ERROR-SOLICITUD
030400         ELSE
030500             PERFORM 320-EVALUAR-ELEGIBLE-Y-CUOTA
030600             PERFORM 400-OBTENER-SCORE-BURO
030700             PERFORM 420-CLASIFICAR-RIESGO
030800             PERFORM 500-APLICAR-POLITICAS
030900             PERFORM 520-ACTUALIZAR-SOLICITUD
031000         END-IF
031100     END-IF.
031200
031300* COPY THE RECORD THROUGH TO THE NEW MASTER EXACTLY AS READ - NO
031400* DECISION FIELDS ARE TOUCHED, SINCE THIS APPLICATION NEVER
031500* REACHED EVALUATION.
031600 230-ERROR-SOLICITUD.
031700     ADD 1 TO WS-SOLICITUDES-ERROR.
031800     MOVE APPLICATION-MASTER-IN-RECORD
031900       TO APPLICATION-MASTER-OUT-RECORD.
032000     WRITE APPLICATION-MASTER-OUT.
032100
032200* LINEAR SEARCH OF THE IN-MEMORY AFFILIATE TABLE BY
032300* APP-AFFILIATE-ID.
032400* THE TABLE IS SMALL ENOUGH (9999 MAX) THAT AN INDEXED SEQUENTIAL
032500* SEARCH HAS NEVER BEEN WORTH THE EXTRA CODE.
032600 310-BUSCAR-AFILIADO.
032700     MOVE 'N' TO WS-AFILIADO-ENCONTRADO-SW.
032800     SET IDX-AFIL TO 1.
032900     PERFORM 312-COMPARAR-AFILIADO
033000         VARYING WS-TABLA-IDX FROM 1 BY 1
033100         UNTIL WS-TABLA-IDX > WS-TABLA-CNT
033200            OR AFILIADO-ENCONTRADO.
033300
033400* ONE TABLE ENTRY PER CALL - STOPS THE MOMENT A MATCH IS FOUND.
033500 312-COMPARAR-AFILIADO.
033600     IF TA-ID (WS-TABLA-IDX) =
033700        APP-AFFILIATE-ID OF APPLICATION-MASTER-IN-RECORD
033800         MOVE 'Y' TO WS-AFILIADO-ENCONTRADO-SW
033900         SET IDX-AFIL TO WS-TABLA-IDX
034000     END-IF.
034100
034200* TKT-CC-0023: ELIGIBILITY IS RE-CHECKED HERE, NOT JUST TRUSTED
034300* FROM INTAKE TIME - AN AFFILIATE CAN GO INACTIVE OR DROP BELOW
034400* SIX MONTHS' SENIORITY BETWEEN THE DAY THE APPLICATION WAS
034500* TAKEN AND THE DAY IT IS EVALUATED.
034600 320-EVALUAR-ELEGIBLE-Y-CUOTA.
034700     MOVE 'Y' TO WS-SOLICITUD-ELEGIBLE-SW.
034800     IF TA-ESTADO (IDX-AFIL) NOT = 'A'
034900         MOVE 'N' TO WS-SOLICITUD-ELEGIBLE-SW
035000     END-IF.
035100     IF SOLICITUD-ELEGIBLE
035200         COMPUTE WS-AFFIL-DATE-MONTHS =
035300             (TA-AFIL-CCYY (IDX-AFIL) * 12)
035400                 + TA-AFIL-MM (IDX-AFIL)
035500         COMPUTE WS-SENIORITY-MONTHS =
035600             WS-RUN-DATE-MONTHS - WS-AFFIL-DATE-MONTHS
035700         IF WS-SENIORITY-MONTHS < 6
035800             MOVE 'N' TO WS-SOLICITUD-ELEGIBLE-SW
035900         END-IF
036000     END-IF.
036100     PERFORM 330-CALCULAR-CUOTA-MENSUAL.
036200     PERFORM 340-CALCULAR-RAZON-Y-TOPE.
036300
036400* LEVEL-PAYMENT AMORTIZATION, SAME FORMULA AS COOPAR20'S ESTIMATE,
036500* RECOMPUTED HERE BECAUSE THE REQUESTED AMOUNT, TERM OR RATE MAY
036600* NO LONGER MATCH WHAT COOPAR20 SAW IF THE RECORD WAS CORRECTED
036700* BY HAND BETWEEN INTAKE AND EVALUATION.
036800 330-CALCULAR-CUOTA-MENSUAL.
036900     MOVE APP-REQUESTED-AMOUNT OF APPLICATION-MASTER-IN-RECORD
037000       TO WS-MONTO-SOLICITADO.
037100     IF APP-INTEREST-RATE OF APPLICATION-MASTER-IN-RECORD = ZERO
037200         COMPUTE WS-CUOTA-MENSUAL ROUNDED =
037300             WS-MONTO-SOLICITADO /
037400             APP-TERM-MONTHS OF APPLICATION-MASTER-IN-RECORD
037500     ELSE
037600         COMPUTE WS-TASA-DIV100 ROUNDED =
037700             APP-INTEREST-RATE OF APPLICATION-MASTER-IN-RECORD
037800                 / 100
037900         COMPUTE WS-TASA-MENSUAL ROUNDED =
038000             WS-TASA-DIV100 / 12
038100         COMPUTE WS-FACTOR-COMPUESTO ROUNDED =
038200             (1 + WS-TASA-MENSUAL) **
038300             APP-TERM-MONTHS OF APPLICATION-MASTER-IN-RECORD
038400         COMPUTE WS-CUOTA-MENSUAL ROUNDED =
038500             (WS-MONTO-SOLICITADO * WS-TASA-MENSUAL *
038600              WS-FACTOR-COMPUESTO) /
038700             (WS-FACTOR-COMPUESTO - 1)
038800     END-IF.
038900
039000* PAYMENT-TO-INCOME RATIO AND THE 10X-SALARY CEILING - THE TWO
039100* NUMBERS 500-APLICAR-POLITICAS TESTS AGAINST POLICY LIMITS.
039200 340-CALCULAR-RAZON-Y-TOPE.
039300     COMPUTE WS-RAZON-PAGO-INGRESO ROUNDED =
039400         WS-CUOTA-MENSUAL / TA-SALARIO (IDX-AFIL).
039500     COMPUTE WS-TOPE-MONTO = TA-SALARIO (IDX-AFIL) * 10.
039600
039700* TKT-CC-0117 - NO LIVE BUREAU CALL ANY LONGER.  THE AFFILIATE'S
039800* DOCUMENT NUMBER IS DIGIT-SUMMED INTO A HASH, AND THE HASH'S
039900* LAST DIGIT BUCKETS THE RESULT INTO A SCORE BAND (ROUGHLY 20%
040000* HIGH RISK, 30% MEDIUM, 50% LOW) SO THE DISTRIBUTION OF SCORES
040100* ACROSS A TEST FILE LOOKS LIKE A REAL BUREAU POPULATION.
040200 400-OBTENER-SCORE-BURO.
040300     MOVE SPACES TO WS-HASH-DOCUMENT.
040400     MOVE TA-DOCUMENT (IDX-AFIL) TO WS-HASH-DOCUMENT.
040500     MOVE ZERO TO WS-HASH-TOTAL.
040600     PERFORM 410-SUMAR-DIGITO
040700         VARYING WS-HASH-IDX FROM 1 BY 1
040800         UNTIL WS-HASH-IDX > 20.
040900     DIVIDE WS-HASH-TOTAL BY 10
041000         GIVING WS-HASH-QUOTIENT
041100         REMAINDER WS-HASH-BUCKET.
041200* BUCKET 0-1 (ROUGHLY 20% OF DOCUMENT NUMBERS) LANDS IN THE
041300* HIGH-RISK BAND, 300-499.
041400     IF WS-HASH-BUCKET < 2
041500         DIVIDE WS-HASH-TOTAL BY 200
041600             GIVING WS-HASH-QUOTIENT
041700             REMAINDER WS-HASH-REMAINDER
041800         COMPUTE WS-BURO-SCORE = 300 + WS-HASH-REMAINDER
041900     ELSE
042000* BUCKET 2-4 (ROUGHLY 30%) LANDS IN THE MEDIUM-RISK BAND, 500-699.
042100         IF WS-HASH-BUCKET < 5
042200             DIVIDE WS-HASH-TOTAL BY 200
042300                 GIVING WS-HASH-QUOTIENT
042400                 REMAINDER WS-HASH-REMAINDER
042500             COMPUTE WS-BURO-SCORE = 500 + WS-HASH-REMAINDER
042600* BUCKET 5-9 (ROUGHLY 50%) LANDS IN THE LOW-RISK BAND, 700-950 -
042700* CAPPED AT 950 SO THE SCORE NEVER REACHES A SUSPICIOUS PERFECT
042800* 1000.
042900         ELSE
043000             DIVIDE WS-HASH-TOTAL BY 250
043100                 GIVING WS-HASH-QUOTIENT
043200                 REMAINDER WS-HASH-REMAINDER
043300             COMPUTE WS-BURO-SCORE = 700 + WS-HASH-REMAINDER
043400             IF WS-BURO-SCORE > 950
043500                 MOVE 950 TO WS-BURO-SCORE
043600             END-IF
043700         END-IF
043800     END-IF.
043900
044000* ACCUMULATES ONE DOCUMENT DIGIT, WEIGHTED BY ITS POSITION, INTO
044100* WS-HASH-TOTAL - CALLED 20 TIMES, ONCE PER DIGIT POSITION.
044200 410-SUMAR-DIGITO.
044300     COMPUTE WS-HASH-TOTAL =
044400         WS-HASH-TOTAL +
044500             (WS-HASH-DIGIT (WS-HASH-IDX) * WS-HASH-IDX).
044600
044700* SCORE BELOW 501 IS HIGH RISK, 501-700 IS MEDIUM, ABOVE 700 IS
044800* LOW - THE SAME BANDS THE ORIGINAL BUREAU INTERFACE AGREEMENT
044900* (TKT-CC-0058) SPECIFIED.  HIGH RISK IS AN AUTOMATIC DECLINE
045000* REGARDLESS OF WHAT THE REST OF 500-APLICAR-POLITICAS WOULD
045100* OTHERWISE DECIDE.
045200 420-CLASIFICAR-RIESGO.
045300     IF WS-BURO-SCORE < 501
045400         MOVE 'HIGH  ' TO WS-NIVEL-RIESGO
045500     ELSE
045600         IF WS-BURO-SCORE < 701
045700             MOVE 'MEDIUM' TO WS-NIVEL-RIESGO
045800         ELSE
045900             MOVE 'LOW   ' TO WS-NIVEL-RIESGO
046000         END-IF
046100     END-IF.
046200     MOVE APP-ID OF APPLICATION-MASTER-IN-RECORD TO RSK-APP-ID.
046300     MOVE WS-BURO-SCORE                          TO RSK-SCORE.
046400     MOVE WS-NIVEL-RIESGO                        TO RSK-LEVEL.
046500     IF RSK-LEVEL-HIGH
046600         MOVE 'N'    TO RSK-APPROVED
046700         MOVE 'HIGH RISK LEVEL FROM CREDIT BUREAU'
046800           TO WS-BURO-DETALLE
046900     ELSE
047000         MOVE 'Y'    TO RSK-APPROVED
047100         MOVE SPACES TO WS-BURO-DETALLE
047200     END-IF.
047300     MOVE WS-BURO-DETALLE TO RSK-DETAIL.
047400     WRITE RISK-EVAL-OUT.
047500     ADD 1 TO WS-SOLICITUDES-EVALUADAS.
047600     ADD APP-REQUESTED-AMOUNT OF APPLICATION-MASTER-IN-RECORD
047700         TO WS-MONTO-TOTAL-SOLICITADO.
047800
047900* POLICY ORDER MATTERS AND IS CHECKED IN THIS EXACT SEQUENCE:
048000* (1) HIGH BUREAU RISK DECLINES OUTRIGHT; (2) AFFILIATE
048100* INELIGIBILITY DECLINES NEXT; (3) PAYMENT-TO-INCOME OVER 40%
048200* DECLINES; (4) REQUESTED AMOUNT OVER 10X SALARY DECLINES;
048300* OTHERWISE THE APPLICATION IS APPROVED.  THE FIRST RULE THAT
048400* FAILS WINS - THE REASON TEXT NAMES ONLY THAT ONE RULE.
048500 500-APLICAR-POLITICAS.
048600     MOVE 'R' TO WS-DECISION-SW.
048700* DEFAULT TO REJECTED BEFORE TESTING ANY RULE, SO A FALL-THROUGH
048800* BUG IN THE NESTED IF BELOW CAN NEVER ACCIDENTALLY APPROVE A
048900* LOAN.
049000     MOVE SPACES TO WS-MOTIVO-DECISION.
049100* RULE 1 OF 4 - HIGH BUREAU RISK IS AN AUTOMATIC DECLINE,
049200* REGARDLESS OF ELIGIBILITY, RATIO OR AMOUNT.
049300     IF RSK-LEVEL-HIGH
049400         STRING 'HIGH RISK LEVEL DETECTED (SCORE: '
049500                WS-BURO-SCORE
049600                ')' DELIMITED BY SIZE
049700             INTO WS-MOTIVO-DECISION
049800     ELSE
049900* RULE 2 OF 4 - THE AFFILIATE MUST STILL BE ACTIVE WITH SIX
050000* MONTHS' SENIORITY AT EVALUATION TIME.
050100         IF SOLICITUD-INELEGIBLE
050200             MOVE
050300             'AFFILIATE DOES NOT MEET ELIGIBILITY REQUIREMENTS'
050400               TO WS-MOTIVO-DECISION
050500         ELSE
050600* RULE 3 OF 4 - THE COMPUTED MONTHLY PAYMENT CANNOT TAKE MORE
050700* THAN 40% OF THE AFFILIATE'S SALARY.
050800             IF WS-RAZON-PAGO-INGRESO > .4000
050900                 MOVE
051000                 'PAYMENT-TO-INCOME RATIO EXCEEDS MAXIMUM (40%)'
051100                   TO WS-MOTIVO-DECISION
051200             ELSE
051300* RULE 4 OF 4 - THE REQUESTED AMOUNT CANNOT EXCEED TEN TIMES THE
051400* AFFILIATE'S MONTHLY SALARY.
051500                 IF WS-MONTO-SOLICITADO > WS-TOPE-MONTO
051600                     STRING
051700                 'REQUESTED AMOUNT EXCEEDS MAXIMUM ALLOWED '
051800                 '(10X MONTHLY SALARY)' DELIMITED BY SIZE
051900                         INTO WS-MOTIVO-DECISION
052000                 ELSE
052100* ALL FOUR RULES PASSED - APPROVE AND BUILD THE REASON TEXT WITH
052200* THE NUMBERS THAT SUPPORT THE APPROVAL, FOR THE AUDIT TRAIL.
052300                     MOVE 'A' TO WS-DECISION-SW
052400                     COMPUTE WS-RATIO-PORCENTAJE ROUNDED =
052500                         WS-RAZON-PAGO-INGRESO * 100
052600                     STRING 'APPROVED - RISK LEVEL: '
052700                            WS-NIVEL-RIESGO
052800                            ', SCORE: '
052900                            WS-BURO-SCORE
053000                            ', PAYMENT RATIO: '
053100                            WS-RATIO-PORCENTAJE
053200                            '%' DELIMITED BY SIZE
053300                         INTO WS-MOTIVO-DECISION
053400             END-IF
053500             END-IF
053600         END-IF
053700     END-IF.
053800
053900* POSTS THE DECISION BACK TO THE NEW APPLICATION-MASTER, WRITES
054000* THE DECISION-OUT SUMMARY RECORD, UPDATES THE RUN COUNTERS AND
054100* TOTALS, AND ECHOES THE RESULT TO THE SYSOUT TRACE LINE - THE
054200* ONE PLACE ALL FOUR OUTPUTS OF A SINGLE DECISION COME TOGETHER.
054300 520-ACTUALIZAR-SOLICITUD.
054400* THE WHOLE RECORD IS COPIED FIRST, THEN THE DECISION FIELDS ARE
054500* OVERRIDDEN INDIVIDUALLY - THE SAME GROUP-MOVE-THEN-OVERRIDE
054600* PATTERN COOPAR20 USES WHEN BUILDING ITS OUTPUT RECORD.
054700     MOVE APPLICATION-MASTER-IN-RECORD
054800       TO APPLICATION-MASTER-OUT-RECORD.
054900     MOVE WS-DECISION-SW
055000       TO APP-STATUS OF APPLICATION-MASTER-OUT-RECORD.
055100     MOVE WS-MOTIVO-DECISION
055200       TO APP-DECISION-REASON OF APPLICATION-MASTER-OUT-RECORD.
055300     MOVE WS-RUN-DATE
055400       TO APP-LAST-MAINT-DATE
055500         OF APPLICATION-MASTER-OUT-RECORD.
055600     MOVE WS-RUN-ID
055700       TO APP-LAST-MAINT-RUN-ID
055800         OF APPLICATION-MASTER-OUT-RECORD.
055900     WRITE APPLICATION-MASTER-OUT.
056000* DECISION-OUT CARRIES THE SAME FACTS AS THE MASTER RECORD PLUS
056100* THE SCORE AND RISK LEVEL, FLATTENED FOR COOPAR40'S REPORT SO
056200* THAT PROGRAM NEVER HAS TO OPEN THE AFFILIATE TABLE ITSELF.
056300     MOVE APP-ID OF APPLICATION-MASTER-IN-RECORD TO DEC-APP-ID.
056400     MOVE TA-DOCUMENT (IDX-AFIL)
056500       TO DEC-AFFILIATE-DOC.
056600     MOVE WS-DECISION-SW                         TO DEC-STATUS.
056700     MOVE WS-BURO-SCORE                          TO DEC-SCORE.
056800     MOVE WS-NIVEL-RIESGO
056900       TO DEC-RISK-LEVEL.
057000     MOVE WS-CUOTA-MENSUAL
057100       TO DEC-MONTHLY-PAYMENT.
057200     MOVE WS-RAZON-PAGO-INGRESO
057300       TO DEC-PAYMENT-RATIO.
057400     MOVE WS-MOTIVO-DECISION                     TO DEC-REASON.
057500     WRITE DECISION-OUT.
057600* RUN TOTALS AND THE SYSOUT TRACE LINE ARE THE LAST THING DONE
057700* FOR EVERY DECIDED APPLICATION, SO A DIVIDE-BY-ZERO OR OTHER
057800* ABEND EARLIER IN THE PARAGRAPH NEVER LEAVES THE COUNTERS OUT
057900* OF STEP WITH WHAT WAS ACTUALLY WRITTEN.
058000     IF DECISION-APROBADA
058100         ADD 1 TO WS-SOLICITUDES-APROBADAS
058200         ADD WS-MONTO-SOLICITADO TO WS-MONTO-TOTAL-APROBADO
058300     ELSE
058400         ADD 1 TO WS-SOLICITUDES-RECHAZADAS
058500     END-IF.
058600     MOVE APP-ID OF APPLICATION-MASTER-IN-RECORD TO D-EVL-APP-ID.
058700     MOVE WS-BURO-SCORE                          TO D-EVL-SCORE.
058800     MOVE WS-DECISION-SW                         TO D-EVL-ESTADO.
058900     MOVE WS-MOTIVO-DECISION                     TO D-EVL-MOTIVO.
059000     DISPLAY WS-DETALLE-EVALUACION.
059100
059200* CLOSE THE FILES AND DISPLAY THE RUN TOTALS OPERATIONS CHECKS
059300* EACH MORNING AGAINST THE PRIOR DAY'S COOPAR20 REGISTRATION
059400* COUNT - EVALUATED PLUS ERRORS SHOULD EQUAL WHAT WAS READ.
059500 900-FIN-PROCESO.
059550* CLOSE IN THE SAME ORDER THE FILES WERE OPENED IN
059560* 100-INICIO-PROCESO - AFFILIATE-MASTER WAS ALREADY CLOSED
059570* RIGHT AFTER THE TABLE LOAD, SO IT IS NOT REPEATED HERE.
059600     CLOSE APPLICATION-MASTER-IN.
059700     CLOSE APPLICATION-MASTER-OUT.
059800     CLOSE RISK-EVAL-OUT.
059900     CLOSE DECISION-OUT.
059950* THE SEVEN SUMMARY LINES BELOW ARE WHAT OPERATIONS CHECKS EACH
059960* MORNING AGAINST THE RUN LOG - ANY DAY THE ARITHMETIC DOES NOT
059970* FOOT IS A SIGN SOMETHING WAS MISCOUNTED UPSTREAM.
060000     DISPLAY 'COOPAR30 - RUN TOTALS'.
060100     DISPLAY '  APPLICATIONS READ     : ' WS-SOLICITUDES-LEIDAS.
060200     DISPLAY '  APPLICATIONS EVALUATED: '
060300             WS-SOLICITUDES-EVALUADAS.
060400     DISPLAY '  APPLICATIONS APPROVED : '
060500             WS-SOLICITUDES-APROBADAS.
060600     DISPLAY '  APPLICATIONS REJECTED : '
060700             WS-SOLICITUDES-RECHAZADAS.
060800     DISPLAY '  APPLICATIONS IN ERROR : ' WS-SOLICITUDES-ERROR.
060900     DISPLAY '  TOTAL AMOUNT REQUESTED: '
061000             WS-MONTO-TOTAL-SOLICITADO.
061100     DISPLAY '  TOTAL AMOUNT APPROVED : ' WS-MONTO-TOTAL-APROBADO.
061200     DISPLAY 'COOPAR30 - CREDIT APPLICATION EVALUATION - END'.
061300
