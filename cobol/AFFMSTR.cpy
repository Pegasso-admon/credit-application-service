000100*================================================================
000200* AFFMSTR.CPY
000300* AFFILIATE MASTER RECORD - COOPCREDIT SAVINGS AND CREDIT
000400* COOPERATIVE.  ONE ENTRY PER COOPERATIVE AFFILIATE (MEMBER).
000500* SHARED BY THE AFFILIATE-IN TRANSACTION FILE AND THE
000600* AFFILIATE-MASTER FILE - SAME LAYOUT, PER THE AFFILIATE
000700* ELIGIBILITY RULES IN THE ANALYSIS PACKAGE.
000800*----------------------------------------------------------------
000900* 1990-01-15 RCH  TKT-CC-0001  ORIGINAL CREATION - LAID OUT FOR
001000*                              THE NEW COOPAR10 LOAD PROGRAM.
001100* 1992-09-25 LMP  TKT-CC-0028  ADDED AFF-AFFILIATION-DATE-R
001150*                              REDEFINES SO COOPAR20 CAN TEST
001170*                              SENIORITY IN WHOLE MONTHS.
001200* 1996-03-11 RCH  TKT-CC-0055  ADDED MAINTENANCE AUDIT TRAILER
001300*                              (LAST-MAINT-DATE/RUN-ID) AS DONE
001400*                              ON THE OTHER COOPCREDIT MASTERS.
001500* 1998-11-30 JAQ  TKT-CC-0069  Y2K REVIEW - AFF-AFFILIATION-DATE
001600*                              AND AFF-LAST-MAINT-DATE CONFIRMED
001700*                              FULL CCYYMMDD, NO 2-DIGIT YEARS.
001800*================================================================
002000 01  AFFILIATE-MASTER-RECORD.
002100     05  AFF-ID                        PIC 9(06).
002200     05  AFF-DOCUMENT                  PIC X(20).
002300     05  AFF-NAME                      PIC X(40).
002400     05  AFF-SALARY                    PIC S9(09)V99.
002500     05  AFF-AFFILIATION-DATE          PIC 9(08).
002600     05  AFF-AFFILIATION-DATE-R REDEFINES AFF-AFFILIATION-DATE.
002700         10  AFF-AFFIL-CCYY            PIC 9(04).
002800         10  AFF-AFFIL-MM              PIC 9(02).
002900         10  AFF-AFFIL-DD              PIC 9(02).
003000     05  AFF-STATUS                    PIC X(01).
003100         88  AFF-STATUS-ACTIVE             VALUE 'A'.
003200         88  AFF-STATUS-INACTIVE          VALUE 'I'.
003300     05  AFF-LAST-MAINT-DATE           PIC 9(08).
003400     05  AFF-LAST-MAINT-RUN-ID         PIC X(08).
003500     05  FILLER                        PIC X(22).
