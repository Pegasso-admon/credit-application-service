000100*================================================================
000200* RSKEVAL.CPY
000300* RISK EVALUATION RECORD - ONE ENTRY PER CREDIT APPLICATION
000400* EVALUATED BY THE BUREAU SCORING STEP IN COOPAR30.  NOT AN
000500* INPUT FILE - WRITTEN BY THE EVALUATION ENGINE AS A RUN-LEVEL
000600* AUDIT TRAIL OF THE SCORE USED FOR EACH DECISION.
000700*----------------------------------------------------------------
000800* 1996-08-14 RCH  TKT-CC-0058  ORIGINAL CREATION - NEW AUDIT FILE
000900*                              TO HOLD THE BUREAU SCORE BEHIND
001000*                              EACH DECISION, PER THE BUREAU
001100*                              INTERFACE AGREEMENT.
001200* 2024-02-19 RCH  TKT-CC-0119  ADDED RSK-DETAIL-R REDEFINES SO
001250*                              THE BUREAU REASON CAN BE SPLIT
001270*                              INTO A SHORT CODE AND FREE TEXT
001280*                              WITHOUT A LAYOUT CHANGE LATER.
001300*================================================================
001400 01  RISK-EVALUATION-RECORD.
001500     05  RSK-APP-ID                    PIC 9(06).
001600     05  RSK-SCORE                     PIC 9(03).
001700     05  RSK-LEVEL                     PIC X(06).
001800         88  RSK-LEVEL-LOW                 VALUE 'LOW   '.
001900         88  RSK-LEVEL-MEDIUM              VALUE 'MEDIUM'.
002000         88  RSK-LEVEL-HIGH                VALUE 'HIGH  '.
002100     05  RSK-APPROVED                  PIC X(01).
002200         88  RSK-APPROVED-YES              VALUE 'Y'.
002300         88  RSK-APPROVED-NO               VALUE 'N'.
002400     05  RSK-DETAIL                    PIC X(60).
002500     05  RSK-DETAIL-R REDEFINES RSK-DETAIL.
002600         10  RSK-DETAIL-CODE           PIC X(04).
002700         10  RSK-DETAIL-TEXT           PIC X(56).
002800     05  FILLER                        PIC X(20).
